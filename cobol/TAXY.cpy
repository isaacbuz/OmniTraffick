000100******************************************************************
000200*   COPYBOOK      :  TAXY                                       *
000300*   DESCRIPTION   :  LINKAGE RECORD FOR CALL "TRFXTAXY" - THE    *
000400*                    TAXONOMY NAME BUILDER/VALIDATOR.  FUNCTION  *
000500*                    "G" BUILDS A NAME FROM A CAMPAIGN; FUNCTION *
000600*                    "V" VALIDATES AN ALREADY-BUILT NAME AGAINST *
000700*                    THE FIVE-SEGMENT PATTERN (QA RULE B1).      *
000800******************************************************************
000900*================================================================*
001000* HISTORY OF MODIFICATION:                                      *
001100*================================================================*
001200* TAG    DEV     DATE        DESCRIPTION                         *
001300* ------ ------- ----------  --------------------------------- *
001400* TRF3A1  ACNRKM  14/11/1993 - INITIAL VERSION.                 *
001500* TRF6D2  ACNDSL  30/04/1998 - ADDED FUNCTION "V" SO QA RULE 1   *
001600*                  CALLS THE SAME ROUTINE THAT BUILT THE NAME    *
001700*                  RATHER THAN RE-IMPLEMENTING THE PATTERN.      *
001800*================================================================*
001900 01  WK-C-TAXY-RECORD.
002000     05  WK-C-TAXY-FUNCTION          PIC X(01).
002100         88  WK-C-TAXY-GENERATE              VALUE "G".
002200         88  WK-C-TAXY-VALIDATE              VALUE "V".
002300     05  WK-C-TAXY-INPUT.
002400         10  WK-C-TAXY-RAW-NAME      PIC X(40).
002500         10  WK-C-TAXY-BRAND-CODE    PIC X(08).
002600         10  WK-C-TAXY-MARKET-CODE   PIC X(06).
002700         10  WK-C-TAXY-PLATFORM      PIC X(10).
002800         10  WK-C-TAXY-YEAR          PIC 9(04).
002900         10  WK-C-TAXY-RUN-YEAR      PIC 9(04).
003000         10  WK-C-TAXY-NAME-IN       PIC X(60).
003100     05  WK-C-TAXY-OUTPUT.
003200         10  WK-C-TAXY-NAME-OUT      PIC X(60).
003300         10  WK-C-TAXY-VALID-SW      PIC X(01).
003400             88  WK-C-TAXY-IS-VALID          VALUE "Y".
003500             88  WK-C-TAXY-IS-INVALID        VALUE "N".
003600         10  WK-C-TAXY-ERROR-SW      PIC X(01).
003700             88  WK-C-TAXY-HAS-ERROR         VALUE "Y".
003800             88  WK-C-TAXY-NO-ERROR          VALUE "N".
003900         10  WK-C-TAXY-ERROR-TXT     PIC X(80).
004000     05  FILLER                  PIC X(04).
