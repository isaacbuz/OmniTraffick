000100******************************************************************
000200*                                                                *
000300*   PROGRAM-ID   :  TRFRBATC                                    *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     TRFRBATC.
000800 AUTHOR.         RAYMOND KOH MH.
000900 INSTALLATION.   AD-OPS TRAFFICKING SYSTEMS.
001000 DATE-WRITTEN.   19 MAR 1991.
001100 DATE-COMPILED.
001200 SECURITY.       UNCLASSIFIED.
001300*
001400*DESCRIPTION :  MAIN DRIVER FOR THE AD-OPS TRAFFICKING BATCH.
001500*               LOADS THE BRAND/MARKET/CHANNEL REFERENCE
001600*               FILES TO TABLES, RUNS THE TAXONOMY NAMING PASS
001700*               OVER THE CAMPAIGN FILE (UNIT A), THEN READS
001800*               EACH TRAFFICKING TICKET, APPLIES THE QA RULE
001900*               ENGINE TO DRAFT TICKETS (UNIT B), TRANSLATES
002000*               AND DEPLOYS EVERY TICKET THAT REACHES READY-
002100*               FOR-API (UNIT C), AND PRODUCES THE QA CONTROL
002200*               REPORT (UNIT D).
002300*
002400*================================================================*
002500* HISTORY OF MODIFICATION:
002600*================================================================*
002700* TAG    DEV     DATE        DESCRIPTION
002800* ------ ------- ----------  ----------------------------------
002900* TRF1A1  ACNRKM  19/03/1991 - INITIAL VERSION - BRAND/MARKET
003000*                  TABLE LOADS AND CAMPAIGN TAXONOMY PASS ONLY.
003100*----------------------------------------------------------------*
003200* TRF2B1  ACNRKM  02/05/1992 - ADDED THE TICKET READ/QA/WRITE
003300*                  PASS - REQ# AO-0220.
003400*----------------------------------------------------------------*
003500* TRF4A1  ACNDSL  11/06/1995 - ADDED THE META TRANSLATOR CALL
003600*                  AND THE DEPLOY-REQUEST OUTPUT FILE - REQ#
003700*                  AO-0333.
003800*----------------------------------------------------------------*
003900* TRF5A2  ACNDSL  09/01/1997 - ADDED TIKTOK AND GOOGLE TO THE
004000*                  PLATFORM DISPATCH - REQ# AO-0398.
004100*----------------------------------------------------------------*
004200* TRFY2K  ACNPLW  09/11/1998 - Y2K REMEDIATION - RUN-YEAR NOW
004300*                  WINDOWED (YY < 50 = 20YY, ELSE 19YY) RATHER
004400*                  THAN HARD-CODING "19" ON THE FRONT OF THE
004500*                  ACCEPTED DATE. SIGNED OFF.
004600*----------------------------------------------------------------*
004700* TRF8F1  ACNPLW  23/11/2001 - ADDED THE QA-REPORT CONTROL
004800*                  REPORT (UNIT D) - REQ# AO-0705.
004900*----------------------------------------------------------------*
005000* AO1124  TMPJLT  02/03/2021 - REBUILT ON THE CURRENT RECORD
005100*                  LAYOUTS FOR THE AD-OPS TRAFFICKING BATCH
005200*                  RE-PLATFORMING - PROJ#AO-2024 INITIAL
005300*                  VERSION.
005400*----------------------------------------------------------------*
005500* AO1301  TMPJLT  14/12/2021 - TICKETS ALREADY READY_FOR_API ON
005600*                  INPUT NOW SKIP STRAIGHT TO THE DEPLOY PASS
005700*                  INSTEAD OF BEING TREATED AS SKIPPED - REQ#
005800*                  AO-2203.
005900*----------------------------------------------------------------*
005910* AO1367  TMPJLT  09/08/2022 - D700-DEPLOY-TICKET NOW UPPERCASES
005920*                  THE RESOLVED PLATFORM BEFORE DISPATCH, SAME AS
005930*                  TRFVQARU ALREADY DID, SO A MIXED-CASE CHANNEL
005940*                  ROW ("Meta", "google ads") NO LONGER FALLS
005950*                  THROUGH TO UNSUPPORTED-PLATFORM - REQ# AO-2360.
005960*                  ALSO WRAPPED THE COPY ASCMWS. IN 01 WK-C-COMMON
005970*                  TO MATCH THE REST OF THE SHOP.
005980*----------------------------------------------------------------*
006000     EJECT
006100******************************
006200 ENVIRONMENT DIVISION.
006300******************************
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-AS400.
006600 OBJECT-COMPUTER. IBM-AS400.
006700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
006800                    LOCAL-DATA IS LOCAL-DATA-AREA.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT BRAND-FILE       ASSIGN TO BRANDS
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS IS WK-C-FILE-STATUS.
007400     SELECT MARKET-FILE      ASSIGN TO MARKETS
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS WK-C-FILE-STATUS.
007700     SELECT CHANNEL-FILE     ASSIGN TO CHANNLS
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS WK-C-FILE-STATUS.
008000     SELECT CAMPAIGN-FILE    ASSIGN TO CAMPGNS
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS IS WK-C-FILE-STATUS.
008300     SELECT TICKETS-IN-FILE  ASSIGN TO TKTIN
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS IS WK-C-FILE-STATUS.
008600     SELECT TICKETS-OUT-FILE ASSIGN TO TKTOUT
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS IS WK-C-FILE-STATUS.
008900     SELECT DEPLOY-OUT-FILE  ASSIGN TO DEPLOUT
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS IS WK-C-FILE-STATUS.
009200     SELECT QA-REPORT-FILE   ASSIGN TO QARPT
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS IS WK-C-FILE-STATUS.
009500     EJECT
009600***************
009700 DATA DIVISION.
009800***************
009900 FILE SECTION.
010000*
010100 FD  BRAND-FILE
010200     LABEL RECORDS ARE OMITTED.
010300     COPY BRND.
010400*
010500 FD  MARKET-FILE
010600     LABEL RECORDS ARE OMITTED.
010700     COPY MRKT.
010800*
010900 FD  CHANNEL-FILE
011000     LABEL RECORDS ARE OMITTED.
011100     COPY CHAN.
011200*
011300 FD  CAMPAIGN-FILE
011400     LABEL RECORDS ARE OMITTED.
011500 01  CMI-RECORD.
011600     05  CMI-ID                  PIC X(10).
011700     05  CMI-RAW-NAME            PIC X(40).
011800     05  CMI-BRAND-CODE          PIC X(08).
011900     05  CMI-MARKET-CODE         PIC X(06).
012000     05  CMI-BUDGET              PIC 9(10)V99.
012100     05  CMI-YEAR                PIC 9(04).
012200     05  CMI-STATUS              PIC X(10).
012300     05  FILLER                  PIC X(02).
012400*
012500 FD  TICKETS-IN-FILE
012600     LABEL RECORDS ARE OMITTED.
012700     COPY TICK.
012800*
012900 FD  TICKETS-OUT-FILE
013000     LABEL RECORDS ARE OMITTED.
013100 01  TICK-OUT-RECORD             PIC X(525).
013200*
013300 FD  DEPLOY-OUT-FILE
013400     LABEL RECORDS ARE OMITTED.
013500 01  DEPO-OUT-RECORD             PIC X(230).
013600*
013700 FD  QA-REPORT-FILE
013800     LABEL RECORDS ARE OMITTED.
013900 01  QA-REPORT-LINE              PIC X(132).
014000     EJECT
014100*************************
014200 WORKING-STORAGE SECTION.
014300*************************
014400 01  FILLER                  PIC X(24) VALUE
014500     "** PROGRAM TRFRBATC **".
014600
014700 01  WK-C-COMMON.
014705     COPY ASCMWS.
014710     COPY TAXY.
014720     COPY QARU.
014730     COPY XLAT.
014740     COPY DEPL.
014800
014900*----------------------------------------------------------------*
015000* COUNTERS, SWITCHES AND INDEXES.                                *
015100*----------------------------------------------------------------*
015200 01  WK-N-COUNTERS.
015300     05  WK-N-BRAND-COUNT        PIC 9(04) COMP VALUE ZERO.
015400     05  WK-N-MARKET-COUNT       PIC 9(04) COMP VALUE ZERO.
015500     05  WK-N-CHANNEL-COUNT      PIC 9(04) COMP VALUE ZERO.
015600     05  WK-N-CAMP-COUNT         PIC 9(04) COMP VALUE ZERO.
015700     05  WK-N-TICKETS-READ       PIC 9(06) COMP VALUE ZERO.
015800     05  WK-N-TICKETS-WRITTEN    PIC 9(06) COMP VALUE ZERO.
015900     05  WK-N-DEPLOY-WRITTEN     PIC 9(06) COMP VALUE ZERO.
016000     05  WK-N-SKIPPED-CNT        PIC 9(06) COMP VALUE ZERO.
016100     05  WK-N-QA-FAILED-CNT      PIC 9(06) COMP VALUE ZERO.
016200     05  WK-N-FAILED-CNT         PIC 9(06) COMP VALUE ZERO.
016300     05  WK-N-SUCCESS-CNT        PIC 9(06) COMP VALUE ZERO.
016400     05  WK-N-META-DEPLOY-CNT    PIC 9(06) COMP VALUE ZERO.
016500     05  WK-N-TIKTOK-DEPLOY-CNT  PIC 9(06) COMP VALUE ZERO.
016600     05  WK-N-GOOGLE-DEPLOY-CNT  PIC 9(06) COMP VALUE ZERO.
016700     05  WK-N-DEPL-IDX           PIC 9(02) COMP VALUE ZERO.
016750     05  FILLER                  PIC X(04).
016800
016900 01  WK-N-MONEY-TOTALS.
017000     05  WK-N-META-DOLLARS       PIC 9(09)V99 VALUE ZERO.
017100     05  WK-N-TIKTOK-DOLLARS     PIC 9(09)V99 VALUE ZERO.
017200     05  WK-N-GOOGLE-DOLLARS     PIC 9(09)V99 VALUE ZERO.
017300     05  WK-N-LINE-BUDGET        PIC 9(09)V99 VALUE ZERO.
017350     05  FILLER                  PIC X(04).
017400
017500 01  WK-C-SWITCHES.
017600     05  WK-C-BRAND-EOF-SW       PIC X(01) VALUE "N".
017700         88  WK-C-BRAND-EOF              VALUE "Y".
017800     05  WK-C-MARKET-EOF-SW      PIC X(01) VALUE "N".
017900         88  WK-C-MARKET-EOF             VALUE "Y".
018000     05  WK-C-CHANNEL-EOF-SW     PIC X(01) VALUE "N".
018100         88  WK-C-CHANNEL-EOF            VALUE "Y".
018200     05  WK-C-CAMP-EOF-SW        PIC X(01) VALUE "N".
018300         88  WK-C-CAMP-EOF               VALUE "Y".
018400     05  WK-C-TICKET-EOF-SW      PIC X(01) VALUE "N".
018500         88  WK-C-TICKET-EOF             VALUE "Y".
018600     05  WK-C-BRAND-FOUND-SW     PIC X(01) VALUE "N".
018700         88  WK-C-BRAND-FOUND            VALUE "Y".
018800     05  WK-C-MARKET-FOUND-SW    PIC X(01) VALUE "N".
018900         88  WK-C-MARKET-FOUND           VALUE "Y".
019000     05  WK-C-CHANNEL-FOUND-SW   PIC X(01) VALUE "N".
019100         88  WK-C-CHANNEL-FOUND          VALUE "Y".
019200     05  WK-C-CAMP-FOUND-SW      PIC X(01) VALUE "N".
019300         88  WK-C-CAMP-FOUND             VALUE "Y".
019400     05  WK-C-DEPLOY-OK-SW       PIC X(01) VALUE "N".
019500         88  WK-C-DEPLOY-OK              VALUE "Y".
019600         88  WK-C-DEPLOY-NOT-OK          VALUE "N".
019650     05  FILLER                  PIC X(02).
019700
019800*----------------------------------------------------------------*
019900* RUN DATE / RUN YEAR - WINDOWED PER THE TRFY2K FIX ABOVE.       *
020000*----------------------------------------------------------------*
020100 01  WK-C-RUN-DATE               PIC 9(06).
020200 01  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
020300     05  WK-C-RUN-YY             PIC 9(02).
020400     05  WK-C-RUN-MM             PIC 9(02).
020500     05  WK-C-RUN-DD             PIC 9(02).
020600 01  WK-C-RUN-YEAR-FULL          PIC 9(04) VALUE ZERO.
020700
020800*----------------------------------------------------------------*
020900* BRAND / MARKET / CHANNEL TABLES - LOADED ONCE AT START OF RUN. *
021000*----------------------------------------------------------------*
021100 01  WK-T-BRAND-TABLE.
021200     05  WK-T-BRAND OCCURS 1 TO 300 TIMES
021300             DEPENDING ON WK-N-BRAND-COUNT
021400             ASCENDING KEY IS WK-T-BRAND-CODE
021500             INDEXED BY WK-X-BRAND.
021600         10  WK-T-BRAND-CODE         PIC X(08).
021700         10  WK-T-BRAND-NAME         PIC X(30).
021800         10  WK-T-BRAND-FLAG         PIC X(01).
021900             88  WK-T-BRAND-IS-FAMILY        VALUE "Y".
021950         10  FILLER              PIC X(02).
022000
022100 01  WK-T-MARKET-TABLE.
022200     05  WK-T-MARKET OCCURS 1 TO 200 TIMES
022300             DEPENDING ON WK-N-MARKET-COUNT
022400             ASCENDING KEY IS WK-T-MARKET-CODE
022500             INDEXED BY WK-X-MARKET.
022600         10  WK-T-MARKET-CODE        PIC X(06).
022700         10  WK-T-MARKET-COUNTRY     PIC X(20).
022800         10  WK-T-MARKET-REGION      PIC X(20).
022850         10  FILLER              PIC X(04).
022900
023000 01  WK-T-CHANNEL-TABLE.
023100     05  WK-T-CHANNEL OCCURS 1 TO 100 TIMES
023200             DEPENDING ON WK-N-CHANNEL-COUNT
023300             ASCENDING KEY IS WK-T-CHANNEL-ID
023400             INDEXED BY WK-X-CHANNEL.
023500         10  WK-T-CHANNEL-ID         PIC X(06).
023600         10  WK-T-CHANNEL-PLATFORM   PIC X(10).
023700         10  WK-T-CHANNEL-API-ID     PIC X(20).
023750         10  FILLER              PIC X(04).
023800
023900*----------------------------------------------------------------*
024000* CAMPAIGN TABLE - LOADED BY THE UNIT A TAXONOMY PASS AND HELD   *
024100* FOR THE WHOLE RUN SO UNIT B CAN PULL THE GENERATED NAME.       *
024200*----------------------------------------------------------------*
024300 01  WK-T-CAMPAIGN-TABLE.
024400     05  WK-T-CAMPAIGN OCCURS 1 TO 4000 TIMES
024500             DEPENDING ON WK-N-CAMP-COUNT
024600             ASCENDING KEY IS WK-T-CAMP-ID
024700             INDEXED BY WK-X-CAMP.
024800         10  WK-T-CAMP-ID            PIC X(10).
024900         10  WK-T-CAMP-BRAND-CODE    PIC X(08).
025000         10  WK-T-CAMP-MARKET-CODE   PIC X(06).
025100         10  WK-T-CAMP-TAXY-NAME     PIC X(60).
025200         10  WK-T-CAMP-TAXY-ERR-SW   PIC X(01).
025300             88  WK-T-CAMP-TAXY-FAILED       VALUE "Y".
025400             88  WK-T-CAMP-TAXY-OK           VALUE "N".
025500         10  WK-T-CAMP-TAXY-ERR-TXT  PIC X(80).
025550         10  FILLER              PIC X(04).
025600
025700*----------------------------------------------------------------*
025800* WORK AREAS FOR THE PER-TICKET PASS (UNITS B AND C).            *
025900*----------------------------------------------------------------*
026000 01  WK-C-TICKET-WORK.
026100     05  WK-C-RESOLVED-PLATFORM  PIC X(10) VALUE SPACES.
026200     05  WK-C-RESOLVED-TAXY-NAME PIC X(60) VALUE SPACES.
026300     05  WK-C-RESOLVED-FAMILY    PIC X(01) VALUE "N".
026400     05  WK-C-RESOLVED-ACCT-ID   PIC X(20) VALUE SPACES.
026500     05  WK-C-UNSUPP-MSG         PIC X(80) VALUE SPACES.
026600     05  WK-C-EXT-ID             PIC X(20) VALUE SPACES.
026700     05  WK-C-EXT-PREFIX         PIC X(03) VALUE SPACES.
026720     05  WK-C-PLATFORM-UPPER     PIC X(10) VALUE SPACES.
026750     05  FILLER                  PIC X(04).
026800
026900 01  WK-C-LITERALS.
027000     05  C-MSG-CAMP-NOT-FOUND    PIC X(30) VALUE
027100         "Campaign not found: ".
027200     05  C-MSG-CHAN-NOT-FOUND    PIC X(30) VALUE
027300         "Channel not found: ".
027400     05  C-MSG-BRAND-NOT-FOUND   PIC X(30) VALUE
027500         "Brand not found: ".
027600     05  C-MSG-MARKET-NOT-FOUND  PIC X(30) VALUE
027700         "Market not found: ".
027800     05  C-MSG-UNSUPP-PLATFORM   PIC X(22) VALUE
027900         "Unsupported platform: ".
027950     05  FILLER                  PIC X(04).
028000
028100     EJECT
028200*----------------------------------------------------------------*
028300* REPORT LINE LAYOUTS - ALL THREE REDEFINE THE SAME 132-BYTE     *
028400* PRINT AREA.                                                    *
028500*----------------------------------------------------------------*
028600 01  WK-C-PRINT-LINE             PIC X(132) VALUE SPACES.
028700
028800 01  WK-C-HEADING-LINE REDEFINES WK-C-PRINT-LINE.
028900     05  WH-FILLER-1             PIC X(10) VALUE SPACES.
029000     05  WH-TITLE                PIC X(40).
029100     05  WH-FILLER-2             PIC X(10) VALUE SPACES.
029200     05  WH-RUN-DATE-LIT         PIC X(10) VALUE "RUN DATE: ".
029300     05  WH-RUN-DATE             PIC 99/99/99.
029400     05  FILLER                  PIC X(54) VALUE SPACES.
029500
029600 01  WK-C-DETAIL-LINE REDEFINES WK-C-PRINT-LINE.
029700     05  WD-TICKET-ID            PIC X(10).
029800     05  FILLER                  PIC X(02) VALUE SPACES.
029900     05  WD-PLATFORM             PIC X(10).
030000     05  FILLER                  PIC X(02) VALUE SPACES.
030100     05  WD-STATUS               PIC X(20).
030200     05  FILLER                  PIC X(02) VALUE SPACES.
030300     05  WD-BUDGET               PIC Z,ZZZ,ZZZ,ZZ9.99.
030400     05  FILLER                  PIC X(02) VALUE SPACES.
030500     05  WD-REASON               PIC X(60).
030600     05  FILLER                  PIC X(08) VALUE SPACES.
030700
030800 01  WK-C-TOTAL-LINE REDEFINES WK-C-PRINT-LINE.
030900     05  WT-LABEL                PIC X(40).
031000     05  WT-COUNT                PIC ZZZ,ZZ9.
031100     05  FILLER                  PIC X(02) VALUE SPACES.
031200     05  WT-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99.
031300     05  FILLER                  PIC X(69) VALUE SPACES.
031400
031500     EJECT
031600****************
031700 LINKAGE SECTION.
031800****************
031900     EJECT
032000****************************************************
032100 PROCEDURE DIVISION.
032200****************************************************
032300 MAIN-MODULE.
032400     PERFORM A000-INITIALIZE      THRU A000-EXIT.
032500     PERFORM B000-LOAD-REFERENCE  THRU B000-EXIT.
032600     PERFORM C000-TAXONOMY-PASS   THRU C000-EXIT.
032700     PERFORM D000-PROCESS-TICKETS THRU D000-EXIT.
032800     PERFORM E000-PRODUCE-REPORT  THRU E000-EXIT.
032900     PERFORM Z000-END-OF-JOB      THRU Z000-EXIT.
033000     GOBACK.
033100
033200*----------------------------------------------------------------*
033300 A000-INITIALIZE.
033400*----------------------------------------------------------------*
033500     ACCEPT WK-C-RUN-DATE FROM DATE.
033600     IF WK-C-RUN-YY < 50
033700        COMPUTE WK-C-RUN-YEAR-FULL = 2000 + WK-C-RUN-YY
033800     ELSE
033900        COMPUTE WK-C-RUN-YEAR-FULL = 1900 + WK-C-RUN-YY
034000     END-IF.
034100 A000-EXIT.
034200     EXIT.
034300
034400*----------------------------------------------------------------*
034500 B000-LOAD-REFERENCE.
034600*----------------------------------------------------------------*
034700     PERFORM B100-LOAD-BRAND-TABLE   THRU B100-EXIT.
034800     PERFORM B200-LOAD-MARKET-TABLE  THRU B200-EXIT.
034900     PERFORM B300-LOAD-CHANNEL-TABLE THRU B300-EXIT.
035000 B000-EXIT.
035100     EXIT.
035200
035300*----------------------------------------------------------------*
035400 B100-LOAD-BRAND-TABLE.
035500*----------------------------------------------------------------*
035600     MOVE "N" TO WK-C-BRAND-EOF-SW.
035700     OPEN INPUT BRAND-FILE.
035800     PERFORM B110-READ-BRAND.
035900     PERFORM B120-ADD-BRAND-ROW
036000        UNTIL WK-C-BRAND-EOF.
036100     CLOSE BRAND-FILE.
036200 B100-EXIT.
036300     EXIT.
036400
036500 B110-READ-BRAND.
036600     READ BRAND-FILE
036700        AT END MOVE "Y" TO WK-C-BRAND-EOF-SW.
036800
036900 B120-ADD-BRAND-ROW.
037000     ADD 1 TO WK-N-BRAND-COUNT.
037100     MOVE BRND-CODE        TO WK-T-BRAND-CODE (WK-N-BRAND-COUNT).
037200     MOVE BRND-NAME        TO WK-T-BRAND-NAME (WK-N-BRAND-COUNT).
037300     MOVE BRND-FAMILY-FLAG TO WK-T-BRAND-FLAG (WK-N-BRAND-COUNT).
037400     PERFORM B110-READ-BRAND.
037500
037600*----------------------------------------------------------------*
037700 B200-LOAD-MARKET-TABLE.
037800*----------------------------------------------------------------*
037900     MOVE "N" TO WK-C-MARKET-EOF-SW.
038000     OPEN INPUT MARKET-FILE.
038100     PERFORM B210-READ-MARKET.
038200     PERFORM B220-ADD-MARKET-ROW
038300        UNTIL WK-C-MARKET-EOF.
038400     CLOSE MARKET-FILE.
038500 B200-EXIT.
038600     EXIT.
038700
038800 B210-READ-MARKET.
038900     READ MARKET-FILE
039000        AT END MOVE "Y" TO WK-C-MARKET-EOF-SW.
039100
039200 B220-ADD-MARKET-ROW.
039300     ADD 1 TO WK-N-MARKET-COUNT.
039400     MOVE MRKT-CODE    TO WK-T-MARKET-CODE (WK-N-MARKET-COUNT).
039500     MOVE MRKT-COUNTRY TO WK-T-MARKET-COUNTRY (WK-N-MARKET-COUNT).
039600     MOVE MRKT-REGION  TO WK-T-MARKET-REGION (WK-N-MARKET-COUNT).
039700     PERFORM B210-READ-MARKET.
039800
039900*----------------------------------------------------------------*
040000 B300-LOAD-CHANNEL-TABLE.
040100*----------------------------------------------------------------*
040200     MOVE "N" TO WK-C-CHANNEL-EOF-SW.
040300     OPEN INPUT CHANNEL-FILE.
040400     PERFORM B310-READ-CHANNEL.
040500     PERFORM B320-ADD-CHANNEL-ROW
040600        UNTIL WK-C-CHANNEL-EOF.
040700     CLOSE CHANNEL-FILE.
040800 B300-EXIT.
040900     EXIT.
041000
041100 B310-READ-CHANNEL.
041200     READ CHANNEL-FILE
041300        AT END MOVE "Y" TO WK-C-CHANNEL-EOF-SW.
041400
041500 B320-ADD-CHANNEL-ROW.
041600     ADD 1 TO WK-N-CHANNEL-COUNT.
041700     MOVE CHAN-ID       TO WK-T-CHANNEL-ID (WK-N-CHANNEL-COUNT).
041800     MOVE CHAN-PLATFORM TO WK-T-CHANNEL-PLATFORM
041900                                         (WK-N-CHANNEL-COUNT).
042000     MOVE CHAN-API-ID   TO WK-T-CHANNEL-API-ID
042100                                         (WK-N-CHANNEL-COUNT).
042200     PERFORM B310-READ-CHANNEL.
042300
042400*----------------------------------------------------------------*
042500 C000-TAXONOMY-PASS.
042600*----------------------------------------------------------------*
042700*    UNIT A - BUILD THE TAXONOMY NAME FOR EVERY CAMPAIGN AND     *
042800*    HOLD THE RESULT ON THE IN-MEMORY CAMPAIGN TABLE.            *
042900*----------------------------------------------------------------*
043000     MOVE "N" TO WK-C-CAMP-EOF-SW.
043100     OPEN INPUT CAMPAIGN-FILE.
043200     PERFORM C100-READ-CAMPAIGN.
043300     PERFORM C200-BUILD-CAMPAIGN-ROW
043400        UNTIL WK-C-CAMP-EOF.
043500     CLOSE CAMPAIGN-FILE.
043600 C000-EXIT.
043700     EXIT.
044000
044100 C100-READ-CAMPAIGN.
044200     READ CAMPAIGN-FILE
044300        AT END MOVE "Y" TO WK-C-CAMP-EOF-SW.
044400
044500 C200-BUILD-CAMPAIGN-ROW.
044600     ADD 1 TO WK-N-CAMP-COUNT.
044700     MOVE CMI-ID          TO WK-T-CAMP-ID (WK-N-CAMP-COUNT).
044800     MOVE CMI-BRAND-CODE  TO WK-T-CAMP-BRAND-CODE
044900                                         (WK-N-CAMP-COUNT).
045000     MOVE CMI-MARKET-CODE TO WK-T-CAMP-MARKET-CODE
045100                                         (WK-N-CAMP-COUNT).
045200     MOVE "N"             TO WK-T-CAMP-TAXY-ERR-SW
045300                                         (WK-N-CAMP-COUNT).
045400     MOVE SPACES          TO WK-T-CAMP-TAXY-ERR-TXT
045500                                         (WK-N-CAMP-COUNT).
045600
045700     SEARCH ALL WK-T-BRAND
045800        AT END MOVE "N" TO WK-C-BRAND-FOUND-SW
045900        WHEN WK-T-BRAND-CODE (WK-X-BRAND) = CMI-BRAND-CODE
046000           MOVE "Y" TO WK-C-BRAND-FOUND-SW
046100     END-SEARCH.
046200     SEARCH ALL WK-T-MARKET
046300        AT END MOVE "N" TO WK-C-MARKET-FOUND-SW
046400        WHEN WK-T-MARKET-CODE (WK-X-MARKET) = CMI-MARKET-CODE
046500           MOVE "Y" TO WK-C-MARKET-FOUND-SW
046600     END-SEARCH.
046700
046800     EVALUATE TRUE
047300        WHEN NOT WK-C-BRAND-FOUND
047400           MOVE "Y" TO WK-T-CAMP-TAXY-ERR-SW (WK-N-CAMP-COUNT)
047500           STRING C-MSG-BRAND-NOT-FOUND DELIMITED BY SIZE
047600              CMI-BRAND-CODE DELIMITED BY SPACE
047700              INTO WK-T-CAMP-TAXY-ERR-TXT (WK-N-CAMP-COUNT)
047800        WHEN NOT WK-C-MARKET-FOUND
047900           MOVE "Y" TO WK-T-CAMP-TAXY-ERR-SW (WK-N-CAMP-COUNT)
048000           STRING C-MSG-MARKET-NOT-FOUND DELIMITED BY SIZE
048100              CMI-MARKET-CODE DELIMITED BY SPACE
048200              INTO WK-T-CAMP-TAXY-ERR-TXT (WK-N-CAMP-COUNT)
048300        WHEN OTHER
048400           MOVE "G"              TO WK-C-TAXY-FUNCTION
048500           MOVE CMI-RAW-NAME     TO WK-C-TAXY-RAW-NAME
048600           MOVE CMI-BRAND-CODE   TO WK-C-TAXY-BRAND-CODE
048700           MOVE CMI-MARKET-CODE  TO WK-C-TAXY-MARKET-CODE
048800           MOVE "UNKNOWN"        TO WK-C-TAXY-PLATFORM
048900           MOVE CMI-YEAR         TO WK-C-TAXY-YEAR
049000           MOVE WK-C-RUN-YEAR-FULL TO WK-C-TAXY-RUN-YEAR
049100           CALL "TRFXTAXY" USING WK-C-TAXY-RECORD
049200           IF WK-C-TAXY-HAS-ERROR
049300              MOVE "Y" TO WK-T-CAMP-TAXY-ERR-SW (WK-N-CAMP-COUNT)
049400              MOVE WK-C-TAXY-ERROR-TXT TO
049500                  WK-T-CAMP-TAXY-ERR-TXT (WK-N-CAMP-COUNT)
049600           ELSE
049700              MOVE WK-C-TAXY-NAME-OUT TO
049800                  WK-T-CAMP-TAXY-NAME (WK-N-CAMP-COUNT)
049900           END-IF
050000     END-EVALUATE.
050100     PERFORM C100-READ-CAMPAIGN.
050200
050300*----------------------------------------------------------------*
050400 D000-PROCESS-TICKETS.
050500*----------------------------------------------------------------*
050600*    UNITS B AND C - QA GATE AND PLATFORM DEPLOYMENT, ONE        *
050700*    TICKET AT A TIME.                                           *
050800*----------------------------------------------------------------*
050900     MOVE "N" TO WK-C-TICKET-EOF-SW.
051000     OPEN INPUT  TICKETS-IN-FILE.
051100     OPEN OUTPUT TICKETS-OUT-FILE.
051200     OPEN OUTPUT DEPLOY-OUT-FILE.
051300     OPEN OUTPUT QA-REPORT-FILE.
051400     PERFORM D050-WRITE-HEADING.
051500     PERFORM D100-READ-TICKET.
051600     PERFORM D200-HANDLE-ONE-TICKET
051700        UNTIL WK-C-TICKET-EOF.
051800     CLOSE TICKETS-IN-FILE.
051900     CLOSE TICKETS-OUT-FILE.
052000     CLOSE DEPLOY-OUT-FILE.
052100 D000-EXIT.
052200     EXIT.
052300
052400 D050-WRITE-HEADING.
052500     MOVE SPACES TO WK-C-PRINT-LINE.
052600     MOVE "OMNITRAFFICK QUALITY-ASSURANCE CONTROL REPORT" TO
052700         WH-TITLE.
052800     MOVE WK-C-RUN-DATE TO WH-RUN-DATE.
052900     WRITE QA-REPORT-LINE FROM WK-C-PRINT-LINE
053000         AFTER ADVANCING TOP-OF-FORM.
053100
053200 D100-READ-TICKET.
053300     READ TICKETS-IN-FILE
053400        AT END MOVE "Y" TO WK-C-TICKET-EOF-SW.
053500
053600 D200-HANDLE-ONE-TICKET.
053700     ADD 1 TO WK-N-TICKETS-READ.
053800     MOVE SPACES TO WK-C-RESOLVED-PLATFORM
053900                     WK-C-RESOLVED-TAXY-NAME.
054000     MOVE "N"    TO WK-C-RESOLVED-FAMILY.
054100
054200     EVALUATE TRUE
054300        WHEN TKT-STATUS = "DRAFT"
054400           MOVE "QA_TESTING" TO TKT-STATUS
054500           PERFORM D500-RESOLVE-LOOKUPS THRU D500-EXIT
054600           IF TKT-STATUS = "QA_TESTING"
054700              PERFORM D600-RUN-QA-RULES THRU D600-EXIT
054800           END-IF
054900           IF TKT-STATUS = "READY_FOR_API"
055000              PERFORM D700-DEPLOY-TICKET THRU D700-EXIT
055100           ELSE
055200              IF TKT-STATUS = "QA_FAILED"
055300                 ADD 1 TO WK-N-QA-FAILED-CNT
055310              ELSE
055320                 ADD 1 TO WK-N-FAILED-CNT
055400              END-IF
055500           END-IF
055600        WHEN TKT-STATUS = "READY_FOR_API"
055700           PERFORM D500-RESOLVE-LOOKUPS THRU D500-EXIT
055800           IF TKT-STATUS = "READY_FOR_API"
055900              PERFORM D700-DEPLOY-TICKET THRU D700-EXIT
055910           ELSE
055920              IF TKT-STATUS = "QA_FAILED"
055930                 ADD 1 TO WK-N-QA-FAILED-CNT
055940              ELSE
055950                 ADD 1 TO WK-N-FAILED-CNT
055960              END-IF
056000           END-IF
056100        WHEN OTHER
056200           ADD 1 TO WK-N-SKIPPED-CNT
056300     END-EVALUATE.
056400
056500     MOVE TICK-RECORD TO TICK-OUT-RECORD.
056600     WRITE TICK-OUT-RECORD.
056700     ADD 1 TO WK-N-TICKETS-WRITTEN.
056800     PERFORM D400-WRITE-REPORT-DETAIL THRU D400-EXIT.
056900     PERFORM D100-READ-TICKET.
057000
057100*----------------------------------------------------------------*
057200 D400-WRITE-REPORT-DETAIL.
057300*----------------------------------------------------------------*
057400     MOVE SPACES TO WK-C-PRINT-LINE.
057500     MOVE TKT-ID      TO WD-TICKET-ID.
057600     MOVE WK-C-RESOLVED-PLATFORM TO WD-PLATFORM.
057700     MOVE TKT-STATUS  TO WD-STATUS.
057800     IF TKT-DAILY-BUDGET > ZERO
057900        MOVE TKT-DAILY-BUDGET TO WD-BUDGET
058000     ELSE
058100        MOVE TKT-LIFETIME-BUDGET TO WD-BUDGET
058200     END-IF.
058300     MOVE TKT-QA-FAIL-REASON TO WD-REASON.
058400     WRITE QA-REPORT-LINE FROM WK-C-PRINT-LINE
058500         AFTER ADVANCING 1 LINE.
058600 D400-EXIT.
058700     EXIT.
058800
058900*----------------------------------------------------------------*
059000 D500-RESOLVE-LOOKUPS.
059100*----------------------------------------------------------------*
059200     SEARCH ALL WK-T-CAMPAIGN
059300        AT END MOVE "N" TO WK-C-CAMP-FOUND-SW
059400        WHEN WK-T-CAMP-ID (WK-X-CAMP) = TKT-CAMPAIGN-ID
059500           MOVE "Y" TO WK-C-CAMP-FOUND-SW
059600     END-SEARCH.
059700     IF NOT WK-C-CAMP-FOUND
059800        MOVE "QA_FAILED" TO TKT-STATUS
059900        STRING C-MSG-CAMP-NOT-FOUND DELIMITED BY SIZE
060000           TKT-CAMPAIGN-ID DELIMITED BY SPACE
060100           INTO TKT-QA-FAIL-REASON
060200        GO TO D500-EXIT
060300     END-IF.
060400
060500     IF WK-T-CAMP-TAXY-FAILED (WK-X-CAMP)
060600        MOVE "QA_FAILED" TO TKT-STATUS
060700        MOVE WK-T-CAMP-TAXY-ERR-TXT (WK-X-CAMP) TO
060800            TKT-QA-FAIL-REASON
060900        GO TO D500-EXIT
061000     END-IF.
061100
061200     MOVE WK-T-CAMP-TAXY-NAME (WK-X-CAMP) TO
061300         WK-C-RESOLVED-TAXY-NAME.
061400
061500     SEARCH ALL WK-T-CHANNEL
061600        AT END MOVE "N" TO WK-C-CHANNEL-FOUND-SW
061700        WHEN WK-T-CHANNEL-ID (WK-X-CHANNEL) = TKT-CHANNEL-ID
061800           MOVE "Y" TO WK-C-CHANNEL-FOUND-SW
061900     END-SEARCH.
062000     IF NOT WK-C-CHANNEL-FOUND
062100        MOVE "FAILED" TO TKT-STATUS
062200        STRING C-MSG-CHAN-NOT-FOUND DELIMITED BY SIZE
062300           TKT-CHANNEL-ID DELIMITED BY SPACE
062400           INTO TKT-QA-FAIL-REASON
062500        GO TO D500-EXIT
062600     END-IF.
062700     MOVE WK-T-CHANNEL-PLATFORM (WK-X-CHANNEL) TO
062800         WK-C-RESOLVED-PLATFORM.
062900
063000     SEARCH ALL WK-T-BRAND
063100        AT END MOVE "N" TO WK-C-BRAND-FOUND-SW
063200        WHEN WK-T-BRAND-CODE (WK-X-BRAND) =
063300             WK-T-CAMP-BRAND-CODE (WK-X-CAMP)
063400           MOVE "Y" TO WK-C-BRAND-FOUND-SW
063500     END-SEARCH.
063600     IF WK-C-BRAND-FOUND AND WK-T-BRAND-IS-FAMILY (WK-X-BRAND)
063700        MOVE "Y" TO WK-C-RESOLVED-FAMILY
063800     ELSE
063900        MOVE "N" TO WK-C-RESOLVED-FAMILY
064000     END-IF.
064100 D500-EXIT.
064200     EXIT.
064300
064400*----------------------------------------------------------------*
064500 D600-RUN-QA-RULES.
064600*----------------------------------------------------------------*
064700     MOVE WK-C-RESOLVED-PLATFORM  TO WK-C-QARU-PLATFORM.
064800     MOVE WK-C-RESOLVED-TAXY-NAME TO WK-C-QARU-TAXY-NAME.
064900     MOVE WK-C-RESOLVED-FAMILY    TO WK-C-QARU-FAMILY-FLAG.
065000     MOVE TKT-INTEREST-ID         TO WK-C-QARU-INTEREST-ID.
065100     MOVE TKT-INTEREST-NAME       TO WK-C-QARU-INTEREST-NAME.
065200     MOVE TKT-DAILY-BUDGET        TO WK-C-QARU-DAILY-BUDGET.
065300     MOVE TKT-LIFETIME-BUDGET     TO WK-C-QARU-LIFE-BUDGET.
065400     MOVE TKT-ACCOUNT-ID          TO WK-C-QARU-ACCOUNT-ID.
065500     MOVE TKT-OBJECTIVE           TO WK-C-QARU-OBJECTIVE.
065600     MOVE TKT-GEO-COUNTRY         TO WK-C-QARU-GEO-COUNTRY.
065700     MOVE TKT-PLACEMENTS          TO WK-C-QARU-PLACEMENTS.
065800     MOVE TKT-LOCATION-ID         TO WK-C-QARU-LOCATION-ID.
065900
066000     CALL "TRFVQARU" USING WK-C-QARU-RECORD.
066100
066200     MOVE WK-C-QARU-STATUS TO TKT-STATUS.
066300     MOVE WK-C-QARU-REASON TO TKT-QA-FAIL-REASON.
066400 D600-EXIT.
066500     EXIT.
066600
066700*----------------------------------------------------------------*
066800 D700-DEPLOY-TICKET.
066900*----------------------------------------------------------------*
067000*    UNIT C - DISPATCH TO THE PLATFORM TRANSLATOR AND WRITE UP   *
067100*    TO THREE DEPLOY-REQUEST RECORDS.                            *
067200*----------------------------------------------------------------*
067300* AO1367 TMPJLT 09/08/2022 - PLATFORM COMPARE IS NOW CASE-FOLDED.
067400     MOVE SPACES TO WK-C-XLAT-RECORD.
067500     MOVE WK-C-RESOLVED-TAXY-NAME  TO WK-C-XLAT-TAXY-NAME.
067600     MOVE TKT-ACCOUNT-ID           TO WK-C-XLAT-ACCOUNT-ID.
067700     MOVE TKT-OBJECTIVE            TO WK-C-XLAT-OBJECTIVE.
067800     MOVE TKT-DAILY-BUDGET         TO WK-C-XLAT-DAILY-BUDGET.
067900     MOVE TKT-LIFETIME-BUDGET      TO WK-C-XLAT-LIFE-BUDGET.
068000     MOVE TKT-BID-AMOUNT           TO WK-C-XLAT-BID-AMOUNT.
068100     MOVE TKT-SPEND-CAP            TO WK-C-XLAT-SPEND-CAP.
068200     MOVE TKT-OPT-GOAL             TO WK-C-XLAT-OPT-GOAL.
068300     MOVE TKT-BILLING-EVENT        TO WK-C-XLAT-BILLING-EVENT.
068400     MOVE TKT-BID-TYPE             TO WK-C-XLAT-BID-TYPE.
068500     MOVE TKT-BUDGET-MODE          TO WK-C-XLAT-BUDGET-MODE.
068600     MOVE TKT-GEO-COUNTRY          TO WK-C-XLAT-GEO-COUNTRY.
068700     MOVE TKT-PLACEMENTS           TO WK-C-XLAT-PLACEMENTS.
068800     MOVE TKT-LOCATION-ID          TO WK-C-XLAT-LOCATION-ID.
068900     MOVE TKT-CREATIVE-ID          TO WK-C-XLAT-CREATIVE-ID.
069000     MOVE TKT-LANDING-URL          TO WK-C-XLAT-LANDING-URL.
069100     MOVE TKT-GOOGLE-BUDGET-ID     TO WK-C-XLAT-GOOG-BUDGET-ID.
069200     MOVE TKT-GOOGLE-CHANNEL-TYPE  TO WK-C-XLAT-GOOG-CHAN-TYPE.
069300     MOVE TKT-GOOGLE-BID-STRATEGY  TO WK-C-XLAT-GOOG-BID-STRAT.
069400     MOVE TKT-GOOGLE-TARGET-CPA    TO WK-C-XLAT-GOOG-TGT-CPA.
069500
069600     MOVE SPACES TO WK-C-EXT-PREFIX.
069610     MOVE WK-C-RESOLVED-PLATFORM TO WK-C-PLATFORM-UPPER.
069620     INSPECT WK-C-PLATFORM-UPPER CONVERTING
069630         "abcdefghijklmnopqrstuvwxyz" TO
069640         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
069700     EVALUATE TRUE
069800        WHEN WK-C-PLATFORM-UPPER = "META"
069900           CALL "TRFXMETA" USING WK-C-XLAT-RECORD
070000           MOVE "MET" TO WK-C-EXT-PREFIX
070100        WHEN WK-C-PLATFORM-UPPER = "TIKTOK"
070200           CALL "TRFXTTOK" USING WK-C-XLAT-RECORD
070300           MOVE "TIK" TO WK-C-EXT-PREFIX
070400        WHEN WK-C-PLATFORM-UPPER = "GOOGLE" OR
070500             WK-C-PLATFORM-UPPER = "GOOGLE ADS"
070600           CALL "TRFXGOOG" USING WK-C-XLAT-RECORD
070700           MOVE "GOO" TO WK-C-EXT-PREFIX
070800        WHEN OTHER
070900           MOVE "Y" TO WK-C-XLAT-ERROR-SW
071000           STRING C-MSG-UNSUPP-PLATFORM DELIMITED BY SIZE
071100              WK-C-RESOLVED-PLATFORM DELIMITED BY SPACE
071200              INTO WK-C-XLAT-ERROR-TXT
071300     END-EVALUATE.
071400
071500     IF WK-C-XLAT-HAS-ERROR
072000        MOVE "FAILED" TO TKT-STATUS
072100        MOVE WK-C-XLAT-ERROR-TXT TO TKT-QA-FAIL-REASON
072200        ADD 1 TO WK-N-FAILED-CNT
072300        GO TO D700-EXIT
072400     END-IF.
072500
072600     PERFORM D710-WRITE-DEPLOY-ROWS THRU D710-EXIT
072700        VARYING WK-N-DEPL-IDX FROM 1 BY 1
072800        UNTIL WK-N-DEPL-IDX > WK-C-XLAT-DEPL-COUNT.
072900
073000     MOVE SPACES TO WK-C-EXT-ID.
073100     STRING WK-C-EXT-PREFIX DELIMITED BY SIZE
073200            "-"            DELIMITED BY SIZE
073300            TKT-ID         DELIMITED BY SPACE
073400       INTO WK-C-EXT-ID.
073500     MOVE "TRAFFICKED_SUCCESS" TO TKT-STATUS.
073600     MOVE WK-C-EXT-ID          TO TKT-EXTERNAL-ID.
073700     MOVE SPACES               TO TKT-QA-FAIL-REASON.
073800     ADD 1 TO WK-N-SUCCESS-CNT.
073900
074000     IF TKT-DAILY-BUDGET > ZERO
074100        MOVE TKT-DAILY-BUDGET    TO WK-N-LINE-BUDGET
074200     ELSE
074300        MOVE TKT-LIFETIME-BUDGET TO WK-N-LINE-BUDGET
074400     END-IF.
074500
074600     EVALUATE TRUE
074700        WHEN WK-C-PLATFORM-UPPER = "META"
074800           ADD 1 TO WK-N-META-DEPLOY-CNT
074900           ADD WK-N-LINE-BUDGET TO WK-N-META-DOLLARS
075000        WHEN WK-C-PLATFORM-UPPER = "TIKTOK"
075100           ADD 1 TO WK-N-TIKTOK-DEPLOY-CNT
075200           ADD WK-N-LINE-BUDGET TO WK-N-TIKTOK-DOLLARS
075300        WHEN OTHER
075400           ADD 1 TO WK-N-GOOGLE-DEPLOY-CNT
075500           ADD WK-N-LINE-BUDGET TO WK-N-GOOGLE-DOLLARS
075600     END-EVALUATE.
075700 D700-EXIT.
075800     EXIT.
075900
076000 D710-WRITE-DEPLOY-ROWS.
076100     MOVE SPACES          TO DEPO-OUT-RECORD.
076200     MOVE TKT-ID          TO DEP-TICKET-ID.
076300     MOVE WK-C-RESOLVED-PLATFORM TO DEP-PLATFORM.
076400     MOVE WK-C-XLAT-DEP-LEVEL      (WK-N-DEPL-IDX) TO DEP-LEVEL.
076500     MOVE WK-C-XLAT-DEP-NAME       (WK-N-DEPL-IDX) TO DEP-NAME.
076600     MOVE WK-C-XLAT-DEP-ACCOUNT-ID (WK-N-DEPL-IDX) TO
076700         DEP-ACCOUNT-ID.
076800     MOVE WK-C-XLAT-DEP-OBJECTIVE  (WK-N-DEPL-IDX) TO
076900         DEP-OBJECTIVE.
077000     MOVE WK-C-XLAT-DEP-STATUS     (WK-N-DEPL-IDX) TO DEP-STATUS.
077100     MOVE WK-C-XLAT-DEP-BUDGET-AMT (WK-N-DEPL-IDX) TO
077200         DEP-BUDGET-AMT.
077300     MOVE WK-C-XLAT-DEP-MONEY-UNIT (WK-N-DEPL-IDX) TO
077400         DEP-MONEY-UNIT.
077500     MOVE WK-C-XLAT-DEP-BID-AMT    (WK-N-DEPL-IDX) TO DEP-BID-AMT.
077600     MOVE WK-C-XLAT-DEP-EXTRA-1    (WK-N-DEPL-IDX) TO DEP-EXTRA-1.
077700     MOVE WK-C-XLAT-DEP-EXTRA-2    (WK-N-DEPL-IDX) TO DEP-EXTRA-2.
077800     MOVE DEPL-RECORD TO DEPO-OUT-RECORD.
077900     WRITE DEPO-OUT-RECORD.
078000     ADD 1 TO WK-N-DEPLOY-WRITTEN.
078100 D710-EXIT.
078200     EXIT.
078300
078400*----------------------------------------------------------------*
078500 E000-PRODUCE-REPORT.
078600*----------------------------------------------------------------*
078700*    UNIT D - TOTALS SECTION OF THE QA-REPORT.                   *
078800*----------------------------------------------------------------*
078900     MOVE SPACES TO WK-C-PRINT-LINE.
079000     WRITE QA-REPORT-LINE FROM WK-C-PRINT-LINE
079100         AFTER ADVANCING 2 LINES.
079200
079300     MOVE SPACES TO WK-C-PRINT-LINE.
079400     MOVE "SKIPPED (NON-DRAFT INITIAL STATUS)" TO WT-LABEL.
079500     MOVE WK-N-SKIPPED-CNT TO WT-COUNT.
079600     WRITE QA-REPORT-LINE FROM WK-C-PRINT-LINE
079700         AFTER ADVANCING 1 LINE.
079800
079900     MOVE SPACES TO WK-C-PRINT-LINE.
080000     MOVE "QA FAILED"       TO WT-LABEL.
080100     MOVE WK-N-QA-FAILED-CNT TO WT-COUNT.
080200     WRITE QA-REPORT-LINE FROM WK-C-PRINT-LINE
080300         AFTER ADVANCING 1 LINE.
080400
080500     MOVE SPACES TO WK-C-PRINT-LINE.
080600     MOVE "FAILED (TRANSLATION/DEPLOY ERROR)" TO WT-LABEL.
080700     MOVE WK-N-FAILED-CNT TO WT-COUNT.
080800     WRITE QA-REPORT-LINE FROM WK-C-PRINT-LINE
080900         AFTER ADVANCING 1 LINE.
081000
081100     MOVE SPACES TO WK-C-PRINT-LINE.
081200     MOVE "TRAFFICKED SUCCESS" TO WT-LABEL.
081300     MOVE WK-N-SUCCESS-CNT TO WT-COUNT.
081400     WRITE QA-REPORT-LINE FROM WK-C-PRINT-LINE
081500         AFTER ADVANCING 1 LINE.
081600
081700     MOVE SPACES TO WK-C-PRINT-LINE.
081800     WRITE QA-REPORT-LINE FROM WK-C-PRINT-LINE
081900         AFTER ADVANCING 2 LINES.
082000
082100     MOVE SPACES TO WK-C-PRINT-LINE.
082200     MOVE "META - TICKETS DEPLOYED / DOLLARS"   TO WT-LABEL.
082300     MOVE WK-N-META-DEPLOY-CNT TO WT-COUNT.
082400     MOVE WK-N-META-DOLLARS    TO WT-AMOUNT.
082500     WRITE QA-REPORT-LINE FROM WK-C-PRINT-LINE
082600         AFTER ADVANCING 1 LINE.
082700
082800     MOVE SPACES TO WK-C-PRINT-LINE.
082900     MOVE "TIKTOK - TICKETS DEPLOYED / DOLLARS" TO WT-LABEL.
083000     MOVE WK-N-TIKTOK-DEPLOY-CNT TO WT-COUNT.
083100     MOVE WK-N-TIKTOK-DOLLARS    TO WT-AMOUNT.
083200     WRITE QA-REPORT-LINE FROM WK-C-PRINT-LINE
083300         AFTER ADVANCING 1 LINE.
083400
083500     MOVE SPACES TO WK-C-PRINT-LINE.
083600     MOVE "GOOGLE - TICKETS DEPLOYED / DOLLARS" TO WT-LABEL.
083700     MOVE WK-N-GOOGLE-DEPLOY-CNT TO WT-COUNT.
083800     MOVE WK-N-GOOGLE-DOLLARS    TO WT-AMOUNT.
083900     WRITE QA-REPORT-LINE FROM WK-C-PRINT-LINE
084000         AFTER ADVANCING 1 LINE.
084100
084200     MOVE SPACES TO WK-C-PRINT-LINE.
084300     WRITE QA-REPORT-LINE FROM WK-C-PRINT-LINE
084400         AFTER ADVANCING 2 LINES.
084500
084600     MOVE SPACES TO WK-C-PRINT-LINE.
084700     MOVE "GRAND TOTAL - TICKETS READ"    TO WT-LABEL.
084800     MOVE WK-N-TICKETS-READ TO WT-COUNT.
084900     WRITE QA-REPORT-LINE FROM WK-C-PRINT-LINE
085000         AFTER ADVANCING 1 LINE.
085100
085200     MOVE SPACES TO WK-C-PRINT-LINE.
085300     MOVE "GRAND TOTAL - TICKETS WRITTEN" TO WT-LABEL.
085400     MOVE WK-N-TICKETS-WRITTEN TO WT-COUNT.
085500     WRITE QA-REPORT-LINE FROM WK-C-PRINT-LINE
085600         AFTER ADVANCING 1 LINE.
085700
085800     MOVE SPACES TO WK-C-PRINT-LINE.
085900     MOVE "GRAND TOTAL - DEPLOY RECORDS WRITTEN" TO WT-LABEL.
086000     MOVE WK-N-DEPLOY-WRITTEN TO WT-COUNT.
086100     WRITE QA-REPORT-LINE FROM WK-C-PRINT-LINE
086200         AFTER ADVANCING 1 LINE.
086300
086400     CLOSE QA-REPORT-FILE.
086500 E000-EXIT.
086600     EXIT.
086700
086800*----------------------------------------------------------------*
086900 Z000-END-OF-JOB.
087000*----------------------------------------------------------------*
087100     CONTINUE.
087200 Z000-EXIT.
087300     EXIT.
087400******************************************************************
087500*************** END OF PROGRAM SOURCE  TRFRBATC ***************
087600******************************************************************
