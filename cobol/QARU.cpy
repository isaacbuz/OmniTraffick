000100******************************************************************
000200*   COPYBOOK      :  QARU                                       *
000300*   DESCRIPTION   :  LINKAGE RECORD FOR CALL "TRFVQARU" - THE QA *
000400*                    RULE ENGINE.  CALLER MOVES THE RESOLVED     *
000500*                    PLATFORM, TAXONOMY NAME, BRAND-FAMILY FLAG  *
000600*                    AND THE TICKET FIELDS RULES 1-4 NEED INTO   *
000700*                    WK-C-QARU-INPUT; TRFVQARU RETURNS THE       *
000800*                    RESULTING STATUS AND FAILURE REASON.        *
000900******************************************************************
001000*================================================================*
001100* HISTORY OF MODIFICATION:                                      *
001200*================================================================*
001300* TAG    DEV     DATE        DESCRIPTION                         *
001400* ------ ------- ----------  --------------------------------- *
001500* TRF3B1  ACNRKM  02/12/1993 - INITIAL VERSION - RULES 1 AND 2   *
001600*                  ONLY.                                        *
001700* TRF5C4  ACNDSL  18/08/1997 - ADDED BUDGET CEILING FIELDS FOR   *
001800*                  RULE 3 - REQ# AO-0487.                       *
001900* TRF7A2  ACNPLW  05/03/2000 - ADDED PAYLOAD-COMPLETENESS FIELDS *
002000*                  FOR RULE 4 AND THE TIKTOK GEO FIELDS.         *
002100*================================================================*
002200 01  WK-C-QARU-RECORD.
002300     05  WK-C-QARU-INPUT.
002400         10  WK-C-QARU-PLATFORM      PIC X(10).
002500         10  WK-C-QARU-TAXY-NAME     PIC X(60).
002600         10  WK-C-QARU-FAMILY-FLAG   PIC X(01).
002700         10  WK-C-QARU-INTEREST-ID   PIC X(16).
002800         10  WK-C-QARU-INTEREST-NAME PIC X(20).
002900         10  WK-C-QARU-DAILY-BUDGET  PIC 9(08)V99.
003000         10  WK-C-QARU-LIFE-BUDGET   PIC 9(09)V99.
003100         10  WK-C-QARU-ACCOUNT-ID    PIC X(20).
003200         10  WK-C-QARU-OBJECTIVE     PIC X(20).
003300         10  WK-C-QARU-GEO-COUNTRY   PIC X(04).
003400         10  WK-C-QARU-PLACEMENTS    PIC X(20).
003500         10  WK-C-QARU-LOCATION-ID   PIC X(10).
003600     05  WK-C-QARU-OUTPUT.
003700         10  WK-C-QARU-STATUS        PIC X(20).
003800         10  WK-C-QARU-REASON        PIC X(80).
004000     05  FILLER                  PIC X(04).
