000100******************************************************************
000200*   COPYBOOK      :  XLAT                                       *
000300*   DESCRIPTION   :  LINKAGE RECORD SHARED BY CALL "TRFXMETA",   *
000400*                    CALL "TRFXTTOK" AND CALL "TRFXGOOG" - THE   *
000500*                    PLATFORM TRANSLATORS.  CALLER (TRFRBATC)    *
000600*                    MOVES THE TICKET'S PAYLOAD FIELDS INTO      *
000700*                    WK-C-XLAT-INPUT; THE TRANSLATOR RETURNS UP  *
000800*                    TO THREE DEPLOYMENT-REQUEST LEVELS IN       *
000900*                    WK-C-XLAT-DEPL-TBL, OR AN ERROR.            *
001000******************************************************************
001100*================================================================*
001200* HISTORY OF MODIFICATION:                                      *
001300*================================================================*
001400* TAG    DEV     DATE        DESCRIPTION                         *
001500* ------ ------- ----------  --------------------------------- *
001600* TRF4A1  ACNRKM  11/06/1995 - INITIAL VERSION - META ONLY.     *
001700* TRF5A2  ACNDSL  09/01/1997 - EXTENDED FOR TIKTOK AND GOOGLE SO *
001800*                  ALL THREE TRANSLATORS SHARE ONE LINKAGE       *
001900*                  LAYOUT - REQ# AO-0398.                       *
002000*================================================================*
002100 01  WK-C-XLAT-RECORD.
002200     05  WK-C-XLAT-INPUT.
002300         10  WK-C-XLAT-TAXY-NAME      PIC X(60).
002400         10  WK-C-XLAT-ACCOUNT-ID     PIC X(20).
002500         10  WK-C-XLAT-OBJECTIVE      PIC X(20).
002600         10  WK-C-XLAT-DAILY-BUDGET   PIC 9(08)V99.
002700         10  WK-C-XLAT-LIFE-BUDGET    PIC 9(09)V99.
002800         10  WK-C-XLAT-BID-AMOUNT     PIC 9(06)V99.
002900         10  WK-C-XLAT-SPEND-CAP      PIC 9(09)V99.
003000         10  WK-C-XLAT-OPT-GOAL       PIC X(12).
003100         10  WK-C-XLAT-BILLING-EVENT  PIC X(12).
003200         10  WK-C-XLAT-BID-TYPE       PIC X(16).
003300         10  WK-C-XLAT-BUDGET-MODE    PIC X(20).
003400         10  WK-C-XLAT-GEO-COUNTRY    PIC X(04).
003500         10  WK-C-XLAT-PLACEMENTS     PIC X(20).
003600         10  WK-C-XLAT-LOCATION-ID    PIC X(10).
003700         10  WK-C-XLAT-CREATIVE-ID    PIC X(20).
003800         10  WK-C-XLAT-LANDING-URL    PIC X(60).
003900         10  WK-C-XLAT-GOOG-BUDGET-ID PIC X(12).
004000         10  WK-C-XLAT-GOOG-CHAN-TYPE PIC X(16).
004100         10  WK-C-XLAT-GOOG-BID-STRAT PIC X(24).
004200         10  WK-C-XLAT-GOOG-TGT-CPA   PIC 9(06)V99.
004300     05  WK-C-XLAT-OUTPUT.
004400         10  WK-C-XLAT-DEPL-COUNT     PIC 9(01) COMP.
004500         10  WK-C-XLAT-DEPL-TBL OCCURS 3 TIMES
004600                 INDEXED BY WK-C-XLAT-IDX.
004700             15  WK-C-XLAT-DEP-LEVEL      PIC X(08).
004800             15  WK-C-XLAT-DEP-NAME       PIC X(60).
004900             15  WK-C-XLAT-DEP-ACCOUNT-ID PIC X(20).
005000             15  WK-C-XLAT-DEP-OBJECTIVE  PIC X(20).
005100             15  WK-C-XLAT-DEP-STATUS     PIC X(08).
005200             15  WK-C-XLAT-DEP-BUDGET-AMT PIC 9(12).
005300             15  WK-C-XLAT-DEP-MONEY-UNIT PIC X(06).
005400             15  WK-C-XLAT-DEP-BID-AMT    PIC 9(12).
005500             15  WK-C-XLAT-DEP-EXTRA-1    PIC X(30).
005600             15  WK-C-XLAT-DEP-EXTRA-2    PIC X(30).
005650             15  FILLER               PIC X(04).
005700         10  WK-C-XLAT-ERROR-SW       PIC X(01).
005800             88  WK-C-XLAT-HAS-ERROR          VALUE "Y".
005900             88  WK-C-XLAT-NO-ERROR           VALUE "N".
006000         10  WK-C-XLAT-ERROR-TXT      PIC X(80).
006100     05  FILLER                   PIC X(04).
