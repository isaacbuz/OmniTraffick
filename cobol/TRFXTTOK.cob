000100******************************************************************
000200*                                                                *
000300*   PROGRAM-ID   :  TRFXTTOK                                    *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     TRFXTTOK.
000800 AUTHOR.         DONNA SIM LF.
000900 INSTALLATION.   AD-OPS TRAFFICKING SYSTEMS.
001000 DATE-WRITTEN.   14 JUL 1995.
001100 DATE-COMPILED.
001200 SECURITY.       UNCLASSIFIED.
001300*
001400*DESCRIPTION :  TIKTOK PLATFORM TRANSLATOR.  BUILDS THE
001500*               CAMPAIGN, ADGROUP AND AD LEVEL DEPLOYMENT-
001600*               REQUEST ROWS FOR A READY-FOR-API TICKET ROUTED
001700*               TO CHANNEL-PLATFORM "TIKTOK".  MONEY STAYS IN
001800*               DOLLARS - STORED TIMES 100 SO THE TWO IMPLIED
001900*               DECIMALS SURVIVE THE INTEGER OUTPUT FIELD.
002000*
002100*================================================================*
002200* HISTORY OF MODIFICATION:
002300*================================================================*
002400* TAG    DEV     DATE        DESCRIPTION
002500* ------ ------- ----------  ----------------------------------
002600* TRF4B1  ACNDSL  14/07/1995 - INITIAL VERSION.
002700*----------------------------------------------------------------*
002800* TRFY2K  ACNPLW  09/11/1998 - Y2K REMEDIATION - NO DATE FIELDS
002900*                  IN THIS PROGRAM. SIGNED OFF.
003000*----------------------------------------------------------------*
003100* AO1124  TMPJLT  02/03/2021 - CREATED FROM TRFXGSPA SHAPE FOR
003200*                  THE NEW AD-OPS TRAFFICKING BATCH - PROJ#AO-
003300*                  2024 INITIAL VERSION.
003400*----------------------------------------------------------------*
003500* AO1256  TMPJLT  11/10/2021 - ADGROUP BUDGET NOW FALLS BACK TO
003600*                  THE LIFETIME BUDGET WHEN NO DAILY BUDGET IS
003700*                  PRESENT, MATCHING THE META TRANSLATOR - REQ#
003800*                  AO-2140.
003900*----------------------------------------------------------------*
004000     EJECT
004100******************************
004200 ENVIRONMENT DIVISION.
004300******************************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                  PIC X(24) VALUE
005900     "** PROGRAM TRFXTTOK **".
006000
006100 01  WK-C-WORK-AREA.
006200     05  WK-C-VALID-SW           PIC X(01) VALUE "Y".
006300         88  WK-C-PAYLOAD-VALID          VALUE "Y".
006400         88  WK-C-PAYLOAD-INVALID        VALUE "N".
006500     05  WK-C-NAME-ADGROUP       PIC X(60).
006600     05  WK-C-NAME-AD            PIC X(60).
006700     05  WK-C-CAMP-BUDGET-MODE   PIC X(20).
006750     05  FILLER                  PIC X(04).
006760
006770 01  WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.
006780     05  WK-C-WORK-CHAR          PIC X(01) OCCURS 145 TIMES.
006800
006900 01  WK-N-WORK-AREA.
007000     05  WK-N-CAMP-BUDGET-STORE  PIC 9(12) COMP.
007100     05  WK-N-GRP-BUDGET-STORE   PIC 9(12) COMP.
007200     05  WK-N-GRP-BID-STORE      PIC 9(12) COMP.
007250     05  FILLER                  PIC X(04).
007260
007270 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
007280     05  WK-N-WORK-TBL           PIC 9(12) COMP OCCURS 3 TIMES.
007300
007400 01  WK-C-LITERALS.
007500     05  C-MSG-MISSING-PFX   PIC X(40) VALUE
007600         "payload_config missing required field: ".
007620     05  FILLER                  PIC X(04).
007640
007650 01  WK-C-LITERALS-R REDEFINES WK-C-LITERALS.
007660     05  WK-C-LITERALS-CHAR      PIC X(01) OCCURS 44 TIMES.
007700
007800     EJECT
007900****************
008000 LINKAGE SECTION.
008100****************
008200     COPY XLAT.
008300     EJECT
008400****************************************************
008500 PROCEDURE DIVISION USING WK-C-XLAT-RECORD.
008600****************************************************
008700 MAIN-MODULE.
008800     MOVE "Y" TO WK-C-VALID-SW.
008900     MOVE "N" TO WK-C-XLAT-ERROR-SW.
009000     MOVE SPACES TO WK-C-XLAT-ERROR-TXT.
009100     MOVE ZERO TO WK-C-XLAT-DEPL-COUNT.
009200
009300     MOVE WK-C-XLAT-BUDGET-MODE TO WK-C-CAMP-BUDGET-MODE.
009400     IF WK-C-CAMP-BUDGET-MODE = SPACES
009500        MOVE "BUDGET_MODE_INFINITE" TO WK-C-CAMP-BUDGET-MODE
009600     END-IF.
009700
009800     PERFORM B000-VALIDATE-PAYLOAD THRU B000-VALIDATE-EX.
009900     IF WK-C-PAYLOAD-VALID
010000        PERFORM B100-BUILD-CAMPAIGN-LEVEL THRU B100-BUILD-EX
010100        PERFORM B200-BUILD-ADGROUP-LEVEL  THRU B200-BUILD-EX
010200        PERFORM B300-BUILD-AD-LEVEL       THRU B300-BUILD-EX
010300        MOVE 3 TO WK-C-XLAT-DEPL-COUNT
010400     ELSE
010500        MOVE "Y" TO WK-C-XLAT-ERROR-SW
010600     END-IF.
010700     GOBACK.
010800
010900*----------------------------------------------------------------*
011000 B000-VALIDATE-PAYLOAD.
011100*----------------------------------------------------------------*
011200     IF WK-C-XLAT-ACCOUNT-ID = SPACES
011300        STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
011400           "advertiser_id" DELIMITED BY SIZE
011500           INTO WK-C-XLAT-ERROR-TXT
011600        MOVE "N" TO WK-C-VALID-SW
011700        GO TO B000-VALIDATE-EX
011800     END-IF.
011900     IF WK-C-XLAT-OBJECTIVE = SPACES
012000        STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
012100           "objective_type" DELIMITED BY SIZE
012200           INTO WK-C-XLAT-ERROR-TXT
012300        MOVE "N" TO WK-C-VALID-SW
012400        GO TO B000-VALIDATE-EX
012500     END-IF.
012600     IF WK-C-XLAT-PLACEMENTS = SPACES
012700        STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
012800           "placements" DELIMITED BY SIZE
012900           INTO WK-C-XLAT-ERROR-TXT
013000        MOVE "N" TO WK-C-VALID-SW
013100        GO TO B000-VALIDATE-EX
013200     END-IF.
013300     IF WK-C-XLAT-LOCATION-ID = SPACES
013400        STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
013500           "location_ids" DELIMITED BY SIZE
013600           INTO WK-C-XLAT-ERROR-TXT
013700        MOVE "N" TO WK-C-VALID-SW
013800        GO TO B000-VALIDATE-EX
013900     END-IF.
014000     IF WK-C-XLAT-DAILY-BUDGET = ZERO AND
014100           WK-C-XLAT-LIFE-BUDGET = ZERO
014200        STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
014300           "budget" DELIMITED BY SIZE
014400           INTO WK-C-XLAT-ERROR-TXT
014500        MOVE "N" TO WK-C-VALID-SW
014600        GO TO B000-VALIDATE-EX
014700     END-IF.
014800     IF WK-C-XLAT-BID-TYPE = SPACES
014900        STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
015000           "bid_type" DELIMITED BY SIZE
015100           INTO WK-C-XLAT-ERROR-TXT
015200        MOVE "N" TO WK-C-VALID-SW
015300        GO TO B000-VALIDATE-EX
015400     END-IF.
015500     IF WK-C-XLAT-OPT-GOAL = SPACES
015600        STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
015700           "optimization_goal" DELIMITED BY SIZE
015800           INTO WK-C-XLAT-ERROR-TXT
015900        MOVE "N" TO WK-C-VALID-SW
016000        GO TO B000-VALIDATE-EX
016100     END-IF.
016200     IF WK-C-XLAT-CREATIVE-ID = SPACES
016300        STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
016400           "creatives" DELIMITED BY SIZE
016500           INTO WK-C-XLAT-ERROR-TXT
016600        MOVE "N" TO WK-C-VALID-SW
016700        GO TO B000-VALIDATE-EX
016800     END-IF.
016900     IF WK-C-XLAT-LANDING-URL = SPACES
017000        STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
017100           "landing_page_url" DELIMITED BY SIZE
017200           INTO WK-C-XLAT-ERROR-TXT
017300        MOVE "N" TO WK-C-VALID-SW
017400        GO TO B000-VALIDATE-EX
017500     END-IF.
017600 B000-VALIDATE-EX.
017700     EXIT.
017800
017900*----------------------------------------------------------------*
018000 B100-BUILD-CAMPAIGN-LEVEL.
018100*----------------------------------------------------------------*
018200     MOVE ZERO TO WK-N-CAMP-BUDGET-STORE.
018300     IF WK-C-CAMP-BUDGET-MODE = "BUDGET_MODE_TOTAL"
018400           AND WK-C-XLAT-LIFE-BUDGET > ZERO
018500        COMPUTE WK-N-CAMP-BUDGET-STORE =
018600                WK-C-XLAT-LIFE-BUDGET * 100
018700     END-IF.
018800
018900     MOVE "CAMPAIGN"              TO WK-C-XLAT-DEP-LEVEL (1).
019000     MOVE WK-C-XLAT-TAXY-NAME     TO WK-C-XLAT-DEP-NAME (1).
019100     MOVE WK-C-XLAT-ACCOUNT-ID    TO WK-C-XLAT-DEP-ACCOUNT-ID (1).
019200     MOVE WK-C-XLAT-OBJECTIVE     TO WK-C-XLAT-DEP-OBJECTIVE (1).
019300     MOVE "PAUSED"                TO WK-C-XLAT-DEP-STATUS (1).
019400     MOVE WK-N-CAMP-BUDGET-STORE  TO WK-C-XLAT-DEP-BUDGET-AMT (1).
019500     MOVE "DOLLAR"                TO WK-C-XLAT-DEP-MONEY-UNIT (1).
019600     MOVE ZERO                    TO WK-C-XLAT-DEP-BID-AMT (1).
019700     MOVE WK-C-CAMP-BUDGET-MODE   TO WK-C-XLAT-DEP-EXTRA-1 (1).
019800     MOVE SPACES                  TO WK-C-XLAT-DEP-EXTRA-2 (1).
019900 B100-BUILD-EX.
020000     EXIT.
020100
020200*----------------------------------------------------------------*
020300 B200-BUILD-ADGROUP-LEVEL.
020400*----------------------------------------------------------------*
020500     MOVE SPACES TO WK-C-NAME-ADGROUP.
020600     STRING WK-C-XLAT-TAXY-NAME DELIMITED BY SPACE
020700            "_AdGroup"           DELIMITED BY SIZE
020800       INTO WK-C-NAME-ADGROUP.
020900
021000     IF WK-C-XLAT-DAILY-BUDGET > ZERO
021100        COMPUTE WK-N-GRP-BUDGET-STORE =
021200                WK-C-XLAT-DAILY-BUDGET * 100
021300     ELSE
021400        COMPUTE WK-N-GRP-BUDGET-STORE =
021500                WK-C-XLAT-LIFE-BUDGET * 100
021600     END-IF.
021700     COMPUTE WK-N-GRP-BID-STORE = WK-C-XLAT-BID-AMOUNT * 100.
021800
021900     MOVE "ADGROUP"               TO WK-C-XLAT-DEP-LEVEL (2).
022000     MOVE WK-C-NAME-ADGROUP       TO WK-C-XLAT-DEP-NAME (2).
022100     MOVE WK-C-XLAT-ACCOUNT-ID    TO WK-C-XLAT-DEP-ACCOUNT-ID (2).
022200     MOVE WK-C-XLAT-OBJECTIVE     TO WK-C-XLAT-DEP-OBJECTIVE (2).
022300     MOVE "PAUSED"                TO WK-C-XLAT-DEP-STATUS (2).
022400     MOVE WK-N-GRP-BUDGET-STORE   TO WK-C-XLAT-DEP-BUDGET-AMT (2).
022500     MOVE "DOLLAR"                TO WK-C-XLAT-DEP-MONEY-UNIT (2).
022600     MOVE WK-N-GRP-BID-STORE      TO WK-C-XLAT-DEP-BID-AMT (2).
022700     MOVE "PLACEMENT_TYPE_NORMAL" TO WK-C-XLAT-DEP-EXTRA-1 (2).
022800     MOVE WK-C-XLAT-BID-TYPE      TO WK-C-XLAT-DEP-EXTRA-2 (2).
022900 B200-BUILD-EX.
023000     EXIT.
023100
023200*----------------------------------------------------------------*
023300 B300-BUILD-AD-LEVEL.
023400*----------------------------------------------------------------*
023500     MOVE SPACES TO WK-C-NAME-AD.
023600     STRING WK-C-XLAT-TAXY-NAME DELIMITED BY SPACE
023700            "_Ad"                DELIMITED BY SIZE
023800       INTO WK-C-NAME-AD.
023900
024000     MOVE "AD"                    TO WK-C-XLAT-DEP-LEVEL (3).
024100     MOVE WK-C-NAME-AD            TO WK-C-XLAT-DEP-NAME (3).
024200     MOVE WK-C-XLAT-ACCOUNT-ID    TO WK-C-XLAT-DEP-ACCOUNT-ID (3).
024300     MOVE WK-C-XLAT-OBJECTIVE     TO WK-C-XLAT-DEP-OBJECTIVE (3).
024400     MOVE "PAUSED"                TO WK-C-XLAT-DEP-STATUS (3).
024500     MOVE ZERO                    TO WK-C-XLAT-DEP-BUDGET-AMT (3).
024600     MOVE "DOLLAR"                TO WK-C-XLAT-DEP-MONEY-UNIT (3).
024700     MOVE ZERO                    TO WK-C-XLAT-DEP-BID-AMT (3).
024800     MOVE "SINGLE_VIDEO"          TO WK-C-XLAT-DEP-EXTRA-1 (3).
024900     MOVE WK-C-XLAT-CREATIVE-ID   TO WK-C-XLAT-DEP-EXTRA-2 (3).
025000 B300-BUILD-EX.
025100     EXIT.
025200******************************************************************
025300*************** END OF PROGRAM SOURCE  TRFXTTOK ***************
025400******************************************************************
