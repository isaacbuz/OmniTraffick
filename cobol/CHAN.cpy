000100******************************************************************
000200*   COPYBOOK      :  CHAN                                       *
000300*   DESCRIPTION   :  CHANNEL REFERENCE RECORD - ONE PER DELIVERY *
000400*                    CHANNEL (META / TIKTOK / GOOGLE).  LOADED   *
000500*                    TO THE CHANNEL TABLE (WK-T-CHANNEL) IN      *
000600*                    TRFRBATC AT START OF RUN; CHAN-PLATFORM     *
000700*                    DRIVES THE TRANSLATOR DISPATCH IN UNIT C.   *
000800******************************************************************
000900*================================================================*
001000* HISTORY OF MODIFICATION:                                      *
001100*================================================================*
001200* TAG    DEV     DATE        DESCRIPTION                         *
001300* ------ ------- ----------  --------------------------------- *
001400* TRF1A1  ACNRKM  19/03/1991 - INITIAL VERSION.                 *
001500* TRF6B2  ACNDSL  14/02/1998 - ADDED CHAN-API-ID SO THE PLATFORM *
001600*                  ACCOUNT IDENTIFIER TRAVELS WITH THE CHANNEL   *
001700*                  RATHER THAN BEING HARD-CODED PER PROGRAM.     *
001800*================================================================*
001900 01  CHAN-RECORD.
002000     05  CHAN-ID                 PIC X(06).
002100*                                CHANNEL KEY
002200     05  CHAN-PLATFORM           PIC X(10).
002300*                                PLATFORM NAME - META/TIKTOK/GOOGLE
002400     05  CHAN-API-ID             PIC X(20).
002500*                                EXTERNAL API ACCOUNT IDENTIFIER
002600     05  FILLER                  PIC X(02).
