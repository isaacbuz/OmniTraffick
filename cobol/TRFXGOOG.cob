000100******************************************************************
000200*                                                                *
000300*   PROGRAM-ID   :  TRFXGOOG                                    *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     TRFXGOOG.
000800 AUTHOR.         DONNA SIM LF.
000900 INSTALLATION.   AD-OPS TRAFFICKING SYSTEMS.
001000 DATE-WRITTEN.   03 AUG 1995.
001100 DATE-COMPILED.
001200 SECURITY.       UNCLASSIFIED.
001300*
001400*DESCRIPTION :  GOOGLE ADS PLATFORM TRANSLATOR.  BUILDS THE
001500*               CAMPAIGN, AD GROUP AND AD LEVEL DEPLOYMENT-
001600*               REQUEST ROWS FOR A READY-FOR-API TICKET ROUTED
001700*               TO CHANNEL-PLATFORM "GOOGLE".  MONEY IS CARRIED
001800*               IN MICROS (DOLLARS TIMES 1,000,000).  UNLIKE
001900*               META/TIKTOK THIS PLATFORM HAS NO MISSING-FIELD
002000*               PAYLOAD ERRORS - DEFAULTS ARE APPLIED INSTEAD.
002100*
002200*================================================================*
002300* HISTORY OF MODIFICATION:
002400*================================================================*
002500* TAG    DEV     DATE        DESCRIPTION
002600* ------ ------- ----------  ----------------------------------
002700* TRF4C1  ACNDSL  03/08/1995 - INITIAL VERSION - CAMPAIGN LEVEL
002800*                  ONLY.
002900*----------------------------------------------------------------*
003000* TRF5D3  ACNDSL  21/07/1997 - ADDED AD GROUP AND AD LEVELS -
003100*                  REQ# AO-0512.
003200*----------------------------------------------------------------*
003300* TRFY2K  ACNPLW  09/11/1998 - Y2K REMEDIATION - NO DATE FIELDS
003400*                  IN THIS PROGRAM. SIGNED OFF.
003500*----------------------------------------------------------------*
003600* AO1124  TMPJLT  02/03/2021 - ADAPTED FROM TRFXGSPA SHAPE FOR
003700*                  THE NEW AD-OPS TRAFFICKING BATCH - PROJ#AO-
003800*                  2024 INITIAL VERSION.
003900*----------------------------------------------------------------*
004000     EJECT
004100******************************
004200 ENVIRONMENT DIVISION.
004300******************************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                  PIC X(24) VALUE
005900     "** PROGRAM TRFXGOOG **".
006000
006100 01  WK-C-WORK-AREA.
006200     05  WK-C-NAME-ADGROUP       PIC X(60).
006300     05  WK-C-NAME-AD            PIC X(60).
006400     05  WK-C-CHAN-TYPE          PIC X(16).
006500     05  WK-C-BID-STRATEGY       PIC X(24).
006600     05  WK-C-BUDGET-RESOURCE    PIC X(30).
006700     05  WK-C-TGT-CPA-EDIT       PIC Z(7)9.99.
006750     05  FILLER                  PIC X(04).
006760 01  WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.
006770     05  WK-C-WORK-CHAR          PIC X(01) OCCURS 205 TIMES.
006900 01  WK-N-WORK-AREA.
007000     05  WK-N-CAMP-BUDGET-MICROS PIC 9(12) COMP.
007100     05  WK-N-GRP-BID-MICROS     PIC 9(12) COMP.
007150     05  WK-N-TGT-CPA-MICROS     PIC 9(12) COMP.
007160     05  FILLER                  PIC X(04).
007200 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
007210     05  WK-N-MICROS-TBL         PIC 9(12) COMP OCCURS 3 TIMES.
007300 01  WK-N-CPA-WORK-AREA.
007310     05  WK-N-TGT-CPA-DOLLARS    PIC 9(06)V99 COMP-3.
007350     05  WK-C-TGT-CPA-MICROS-DSP PIC 9(12).
007360     05  FILLER                  PIC X(04).
007370
007380 01  WK-N-CPA-WORK-AREA-R REDEFINES WK-N-CPA-WORK-AREA.
007390     05  WK-N-CPA-WORK-CHAR      PIC X(01) OCCURS 21 TIMES.
007400
007500     EJECT
007600****************
007700 LINKAGE SECTION.
007800****************
007900     COPY XLAT.
008000     EJECT
008100****************************************************
008200 PROCEDURE DIVISION USING WK-C-XLAT-RECORD.
008300****************************************************
008400 MAIN-MODULE.
008500     MOVE "N" TO WK-C-XLAT-ERROR-SW.
008600     MOVE SPACES TO WK-C-XLAT-ERROR-TXT.
008700     MOVE ZERO TO WK-C-XLAT-DEPL-COUNT.
008800
008900     MOVE WK-C-XLAT-GOOG-CHAN-TYPE TO WK-C-CHAN-TYPE.
009000     IF WK-C-CHAN-TYPE = SPACES
009100        MOVE "SEARCH" TO WK-C-CHAN-TYPE
009200     END-IF.
009300     MOVE WK-C-XLAT-GOOG-BID-STRAT TO WK-C-BID-STRATEGY.
009400
009500     PERFORM B100-BUILD-CAMPAIGN-LEVEL THRU B100-BUILD-EX.
009600     PERFORM B200-BUILD-ADGROUP-LEVEL  THRU B200-BUILD-EX.
009700     PERFORM B300-BUILD-AD-LEVEL       THRU B300-BUILD-EX.
009800     MOVE 3 TO WK-C-XLAT-DEPL-COUNT.
009900     GOBACK.
010000
010100*----------------------------------------------------------------*
010200 B100-BUILD-CAMPAIGN-LEVEL.
010300*----------------------------------------------------------------*
010400     MOVE SPACES TO WK-C-BUDGET-RESOURCE.
010500     STRING WK-C-XLAT-ACCOUNT-ID    DELIMITED BY SPACE
010600            "/campaignBudgets/"     DELIMITED BY SIZE
010700            WK-C-XLAT-GOOG-BUDGET-ID DELIMITED BY SPACE
010800       INTO WK-C-BUDGET-RESOURCE.
010900
011000     COMPUTE WK-N-CAMP-BUDGET-MICROS =
011100             WK-C-XLAT-DAILY-BUDGET * 1000000.
011200
011300     MOVE "CAMPAIGN"              TO WK-C-XLAT-DEP-LEVEL (1).
011400     MOVE WK-C-XLAT-TAXY-NAME     TO WK-C-XLAT-DEP-NAME (1).
011500     MOVE WK-C-XLAT-ACCOUNT-ID    TO WK-C-XLAT-DEP-ACCOUNT-ID (1).
011600     MOVE WK-C-CHAN-TYPE          TO WK-C-XLAT-DEP-OBJECTIVE (1).
011700     MOVE "PAUSED"                TO WK-C-XLAT-DEP-STATUS (1).
011800     MOVE WK-N-CAMP-BUDGET-MICROS TO WK-C-XLAT-DEP-BUDGET-AMT (1).
011900     MOVE "MICROS"                TO WK-C-XLAT-DEP-MONEY-UNIT (1).
012000     MOVE ZERO                    TO WK-C-XLAT-DEP-BID-AMT (1).
012100     MOVE WK-C-BID-STRATEGY       TO WK-C-XLAT-DEP-EXTRA-1 (1).
012200     MOVE WK-C-BUDGET-RESOURCE    TO WK-C-XLAT-DEP-EXTRA-2 (1).
012300 B100-BUILD-EX.
012400     EXIT.
012500
012600*----------------------------------------------------------------*
012700 B200-BUILD-ADGROUP-LEVEL.
012800*----------------------------------------------------------------*
012900     MOVE SPACES TO WK-C-NAME-ADGROUP.
013000     STRING WK-C-XLAT-TAXY-NAME DELIMITED BY SPACE
013100            "_AdGroup"           DELIMITED BY SIZE
013200       INTO WK-C-NAME-ADGROUP.
013300
013400     COMPUTE WK-N-GRP-BID-MICROS =
013500             WK-C-XLAT-BID-AMOUNT * 1000000.
013600
013700     MOVE ZERO TO WK-N-TGT-CPA-MICROS.
013800     IF WK-C-BID-STRATEGY = "TARGET_CPA"
013900        IF WK-C-XLAT-GOOG-TGT-CPA = ZERO
014000           MOVE 10.00 TO WK-N-TGT-CPA-DOLLARS
014100        ELSE
014200           MOVE WK-C-XLAT-GOOG-TGT-CPA TO WK-N-TGT-CPA-DOLLARS
014300        END-IF
014400        COMPUTE WK-N-TGT-CPA-MICROS =
014500                WK-N-TGT-CPA-DOLLARS * 1000000
014600     END-IF.
014700
014800     MOVE "ADGROUP"               TO WK-C-XLAT-DEP-LEVEL (2).
014900     MOVE WK-C-NAME-ADGROUP       TO WK-C-XLAT-DEP-NAME (2).
015000     MOVE WK-C-XLAT-ACCOUNT-ID    TO WK-C-XLAT-DEP-ACCOUNT-ID (2).
015100     MOVE "SEARCH_STANDARD"       TO WK-C-XLAT-DEP-OBJECTIVE (2).
015200     MOVE "ENABLED"               TO WK-C-XLAT-DEP-STATUS (2).
015300     MOVE ZERO                    TO WK-C-XLAT-DEP-BUDGET-AMT (2).
015400     MOVE "MICROS"                TO WK-C-XLAT-DEP-MONEY-UNIT (2).
015500     MOVE WK-N-GRP-BID-MICROS     TO WK-C-XLAT-DEP-BID-AMT (2).
015600     MOVE WK-C-BID-STRATEGY       TO WK-C-XLAT-DEP-EXTRA-1 (2).
015650     MOVE WK-N-TGT-CPA-MICROS     TO WK-C-TGT-CPA-MICROS-DSP.
015700     MOVE WK-C-TGT-CPA-MICROS-DSP TO WK-C-XLAT-DEP-EXTRA-2 (2).
015800 B200-BUILD-EX.
015900     EXIT.
016000
016100*----------------------------------------------------------------*
016200 B300-BUILD-AD-LEVEL.
016300*----------------------------------------------------------------*
016400     MOVE SPACES TO WK-C-NAME-AD.
016500     STRING WK-C-XLAT-TAXY-NAME DELIMITED BY SPACE
016600            "_Ad"                DELIMITED BY SIZE
016700       INTO WK-C-NAME-AD.
016800
016900     MOVE "AD"                    TO WK-C-XLAT-DEP-LEVEL (3).
017000     MOVE WK-C-NAME-AD            TO WK-C-XLAT-DEP-NAME (3).
017100     MOVE WK-C-XLAT-ACCOUNT-ID    TO WK-C-XLAT-DEP-ACCOUNT-ID (3).
017200     MOVE "RESPONSIVE_SEARCH_AD"  TO WK-C-XLAT-DEP-OBJECTIVE (3).
017300     MOVE "ENABLED"               TO WK-C-XLAT-DEP-STATUS (3).
017400     MOVE ZERO                    TO WK-C-XLAT-DEP-BUDGET-AMT (3).
017500     MOVE "MICROS"                TO WK-C-XLAT-DEP-MONEY-UNIT (3).
017600     MOVE ZERO                    TO WK-C-XLAT-DEP-BID-AMT (3).
017700     MOVE WK-C-XLAT-CREATIVE-ID   TO WK-C-XLAT-DEP-EXTRA-1 (3).
017800     MOVE WK-C-XLAT-LANDING-URL   TO WK-C-XLAT-DEP-EXTRA-2 (3).
017900 B300-BUILD-EX.
018000     EXIT.
018100******************************************************************
018200*************** END OF PROGRAM SOURCE  TRFXGOOG ***************
018300******************************************************************
