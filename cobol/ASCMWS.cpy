000100******************************************************************
000200*                                                                *
000300*   COPYBOOK      :  ASCMWS                                     *
000400*   DESCRIPTION   :  COMMON APPLICATION WORK STORAGE - FILE      *
000500*                    STATUS CONDITION NAMES SHARED BY EVERY      *
000600*                    PROGRAM AND CALLED SUB-ROUTINE IN THE       *
000700*                    TRAFFICKING BATCH SUITE (TRFxxxxx).         *
000800*                                                                *
000900******************************************************************
001000*================================================================*
001100* HISTORY OF MODIFICATION:                                      *
001200*================================================================*
001300* TAG    DEV     DATE        DESCRIPTION                         *
001400* ------ ------- ----------  --------------------------------- *
001500* TRF0A1  ACNRKM  19/03/1991 - INITIAL VERSION - LIFTED OUT OF   *
001600*                  TRFVBAC/TRFXPARA SO EVERY NEW ROUTINE SHARES  *
001700*                  ONE COPY OF THE STATUS CONDITION NAMES.       *
001800* TRF0C2  ACNDSL  11/09/1996 - ADD WK-C-DUPLICATE-KEY FOR THE    *
001900*                  KEYED LOOKUP ROUTINES (TICKET/CAMPAIGN SRCH). *
002000* TRFY2K  ACNPLW  04/11/1999 - Y2K REMEDIATION SWEEP - NO DATE   *
002100*                  FIELDS IN THIS COPYBOOK, REVIEWED AND PASSED. *
002150* AO1367  TMPJLT  09/08/2022 - DROPPED TO A 05-LEVEL SO THIS     *
002160*                  MEMBER NESTS UNDER THE CALLING PROGRAM'S      *
002170*                  01 WK-C-COMMON. HEADER LIKE EVERY OTHER SHOP  *
002180*                  PROGRAM'S COPY ASCMWS - REQ# AO-2360.         *
002200*================================================================*
002300     05  WK-C-FILE-STATUS        PIC X(02).
002400     88  WK-C-SUCCESSFUL                      VALUE "00".
002500     88  WK-C-DUPLICATE-KEY                   VALUE "02" "22".
002600     88  WK-C-END-OF-FILE                     VALUE "10".
002700     88  WK-C-RECORD-NOT-FOUND                VALUE "23".
002800     88  WK-C-FILE-NOT-FOUND                  VALUE "35" "41".
