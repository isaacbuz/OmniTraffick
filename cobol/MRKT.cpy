000100******************************************************************
000200*   COPYBOOK      :  MRKT                                       *
000300*   DESCRIPTION   :  MARKET REFERENCE RECORD - ONE PER SELLING   *
000400*                    MARKET.  LOADED TO THE MARKET TABLE         *
000500*                    (WK-T-MARKET) IN TRFRBATC AT START OF RUN.  *
000600******************************************************************
000700*================================================================*
000800* HISTORY OF MODIFICATION:                                      *
000900*================================================================*
001000* TAG    DEV     DATE        DESCRIPTION                         *
001100* ------ ------- ----------  --------------------------------- *
001200* TRF1A1  ACNRKM  19/03/1991 - INITIAL VERSION.                 *
001300*================================================================*
001400 01  MRKT-RECORD.
001500     05  MRKT-CODE               PIC X(06).
001600*                                MARKET CODE - KEY
001700     05  MRKT-COUNTRY            PIC X(20).
001800*                                COUNTRY NAME
001900     05  MRKT-REGION             PIC X(20).
002000*                                REGION NAME
002100     05  FILLER                  PIC X(02).
