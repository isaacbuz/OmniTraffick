000100******************************************************************
000200*                                                                *
000300*   PROGRAM-ID   :  TRFXMETA                                    *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     TRFXMETA.
000800 AUTHOR.         DONNA SIM LF.
000900 INSTALLATION.   AD-OPS TRAFFICKING SYSTEMS.
001000 DATE-WRITTEN.   11 JUN 1995.
001100 DATE-COMPILED.
001200 SECURITY.       UNCLASSIFIED.
001300*
001400*DESCRIPTION :  META (FACEBOOK/INSTAGRAM) PLATFORM TRANSLATOR.
001500*               BUILDS THE CAMPAIGN, ADSET AND AD LEVEL
001600*               DEPLOYMENT-REQUEST ROWS FOR A READY-FOR-API
001700*               TICKET ROUTED TO CHANNEL-PLATFORM "META".
001800*               MONEY IS CARRIED IN CENTS (DOLLARS TIMES 100).
001900*
002000*================================================================*
002100* HISTORY OF MODIFICATION:
002200*================================================================*
002300* TAG    DEV     DATE        DESCRIPTION
002400* ------ ------- ----------  ----------------------------------
002500* TRF4A1  ACNDSL  11/06/1995 - INITIAL VERSION.
002600*----------------------------------------------------------------*
002700* TRF5A2  ACNDSL  09/01/1997 - ADSET BUDGET NOW FALLS BACK TO
002800*                  LIFETIME BUDGET WHEN NO DAILY BUDGET IS GIVEN
002900*                  - REQ# AO-0399.
003000*----------------------------------------------------------------*
003100* TRFY2K  ACNPLW  09/11/1998 - Y2K REMEDIATION - NO DATE FIELDS
003200*                  IN THIS PROGRAM. SIGNED OFF.
003300*----------------------------------------------------------------*
003400* AO1124  TMPJLT  02/03/2021 - CREATED FROM TRFXGSPA SHAPE FOR
003500*                  THE NEW AD-OPS TRAFFICKING BATCH - PROJ#AO-
003600*                  2024 INITIAL VERSION.
003700*----------------------------------------------------------------*
003800     EJECT
003900******************************
004000 ENVIRONMENT DIVISION.
004100******************************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     EJECT
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300*************************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                  PIC X(24) VALUE
005700     "** PROGRAM TRFXMETA **".
005800
005900 01  WK-C-WORK-AREA.
006000     05  WK-C-VALID-SW           PIC X(01) VALUE "Y".
006100         88  WK-C-PAYLOAD-VALID          VALUE "Y".
006200         88  WK-C-PAYLOAD-INVALID        VALUE "N".
006300     05  WK-C-NAME-ADSET         PIC X(60).
006400     05  WK-C-NAME-AD            PIC X(60).
006450     05  FILLER                  PIC X(04).
006460
006470 01  WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.
006480     05  WK-C-WORK-CHAR          PIC X(01) OCCURS 125 TIMES.
006500
006600 01  WK-N-WORK-AREA.
006700     05  WK-N-BUDGET-CENTS       PIC 9(12) COMP.
006800     05  WK-N-BID-CENTS          PIC 9(12) COMP.
006900     05  WK-N-SPEND-CAP-CENTS    PIC 9(12) COMP.
007050     05  FILLER                  PIC X(04).
007060
007070 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
007080     05  WK-N-CENTS-TBL          PIC 9(12) COMP OCCURS 3 TIMES.
007090
007100 01  WK-C-LITERALS.
007200     05  C-MSG-MISSING-PFX   PIC X(40) VALUE
007300         "payload_config missing required field: ".
007400     05  C-MSG-BUDGET-REQ    PIC X(62) VALUE
007500         "payload_config must include either daily_budget or lifetim
007600-        "e_budget".
007620     05  FILLER                  PIC X(04).
007650
007660 01  WK-C-CENTS-DISPLAY          PIC 9(12).
007670 01  WK-C-CENTS-DISPLAY-R REDEFINES WK-C-CENTS-DISPLAY.
007680     05  WK-C-CENTS-DOLLARS      PIC 9(10).
007690     05  WK-C-CENTS-REMAINDER    PIC 99.
007700
007800     EJECT
007900****************
008000 LINKAGE SECTION.
008100****************
008200     COPY XLAT.
008300     EJECT
008400****************************************************
008500 PROCEDURE DIVISION USING WK-C-XLAT-RECORD.
008600****************************************************
008700 MAIN-MODULE.
008800     MOVE "Y" TO WK-C-VALID-SW.
008900     MOVE "N" TO WK-C-XLAT-ERROR-SW.
009000     MOVE SPACES TO WK-C-XLAT-ERROR-TXT.
009100     MOVE ZERO TO WK-C-XLAT-DEPL-COUNT.
009200
009300     PERFORM B000-VALIDATE-PAYLOAD THRU B000-VALIDATE-EX.
009400     IF WK-C-PAYLOAD-VALID
009500        PERFORM B100-BUILD-CAMPAIGN-LEVEL THRU B100-BUILD-EX
009600        PERFORM B200-BUILD-ADSET-LEVEL    THRU B200-BUILD-EX
009700        PERFORM B300-BUILD-AD-LEVEL       THRU B300-BUILD-EX
009800        MOVE 3 TO WK-C-XLAT-DEPL-COUNT
009900     ELSE
010000        MOVE "Y" TO WK-C-XLAT-ERROR-SW
010100     END-IF.
010200     GOBACK.
010300
010400*----------------------------------------------------------------*
010500 B000-VALIDATE-PAYLOAD.
010600*----------------------------------------------------------------*
010700     IF WK-C-XLAT-ACCOUNT-ID = SPACES
010800        STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
010900           "ad_account_id" DELIMITED BY SIZE
011000           INTO WK-C-XLAT-ERROR-TXT
011100        MOVE "N" TO WK-C-VALID-SW
011200        GO TO B000-VALIDATE-EX
011300     END-IF.
011400     IF WK-C-XLAT-OBJECTIVE = SPACES
011500        STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
011600           "objective" DELIMITED BY SIZE
011700           INTO WK-C-XLAT-ERROR-TXT
011800        MOVE "N" TO WK-C-VALID-SW
011900        GO TO B000-VALIDATE-EX
012000     END-IF.
012100     IF WK-C-XLAT-GEO-COUNTRY = SPACES
012200        STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
012300           "targeting" DELIMITED BY SIZE
012400           INTO WK-C-XLAT-ERROR-TXT
012500        MOVE "N" TO WK-C-VALID-SW
012600        GO TO B000-VALIDATE-EX
012700     END-IF.
012800     IF WK-C-XLAT-OPT-GOAL = SPACES
012900        STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
013000           "optimization_goal" DELIMITED BY SIZE
013100           INTO WK-C-XLAT-ERROR-TXT
013200        MOVE "N" TO WK-C-VALID-SW
013300        GO TO B000-VALIDATE-EX
013400     END-IF.
013500     IF WK-C-XLAT-BILLING-EVENT = SPACES
013600        STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
013700           "billing_event" DELIMITED BY SIZE
013800           INTO WK-C-XLAT-ERROR-TXT
013900        MOVE "N" TO WK-C-VALID-SW
014000        GO TO B000-VALIDATE-EX
014100     END-IF.
014200     IF WK-C-XLAT-DAILY-BUDGET = ZERO AND
014300           WK-C-XLAT-LIFE-BUDGET = ZERO
014400        MOVE C-MSG-BUDGET-REQ TO WK-C-XLAT-ERROR-TXT
014500        MOVE "N" TO WK-C-VALID-SW
014600        GO TO B000-VALIDATE-EX
014700     END-IF.
014800     IF WK-C-XLAT-CREATIVE-ID = SPACES
014900        STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
015000           "creative" DELIMITED BY SIZE
015100           INTO WK-C-XLAT-ERROR-TXT
015200        MOVE "N" TO WK-C-VALID-SW
015300        GO TO B000-VALIDATE-EX
015400     END-IF.
015500 B000-VALIDATE-EX.
015600     EXIT.
015700
015800*----------------------------------------------------------------*
015900 B100-BUILD-CAMPAIGN-LEVEL.
016000*----------------------------------------------------------------*
016100     COMPUTE WK-N-SPEND-CAP-CENTS =
016200             WK-C-XLAT-SPEND-CAP * 100.
016300     MOVE "CAMPAIGN"              TO WK-C-XLAT-DEP-LEVEL (1).
016400     MOVE WK-C-XLAT-TAXY-NAME     TO WK-C-XLAT-DEP-NAME (1).
016500     MOVE WK-C-XLAT-ACCOUNT-ID    TO WK-C-XLAT-DEP-ACCOUNT-ID (1).
016600     MOVE WK-C-XLAT-OBJECTIVE     TO WK-C-XLAT-DEP-OBJECTIVE (1).
016700     MOVE "PAUSED"                TO WK-C-XLAT-DEP-STATUS (1).
016800     MOVE WK-N-SPEND-CAP-CENTS    TO WK-C-XLAT-DEP-BUDGET-AMT (1).
016900     MOVE "CENTS"                 TO WK-C-XLAT-DEP-MONEY-UNIT (1).
017000     MOVE ZERO                    TO WK-C-XLAT-DEP-BID-AMT (1).
017100     MOVE SPACES                  TO WK-C-XLAT-DEP-EXTRA-1 (1)
017200                                     WK-C-XLAT-DEP-EXTRA-2 (1).
017300 B100-BUILD-EX.
017400     EXIT.
017500
017600*----------------------------------------------------------------*
017700 B200-BUILD-ADSET-LEVEL.
017800*----------------------------------------------------------------*
017900     MOVE SPACES TO WK-C-NAME-ADSET.
018000     STRING WK-C-XLAT-TAXY-NAME DELIMITED BY SPACE
018100            "_AdSet"             DELIMITED BY SIZE
018200       INTO WK-C-NAME-ADSET.
018300
018400     IF WK-C-XLAT-DAILY-BUDGET > ZERO
018500        COMPUTE WK-N-BUDGET-CENTS =
018600                WK-C-XLAT-DAILY-BUDGET * 100
018700     ELSE
018800        COMPUTE WK-N-BUDGET-CENTS =
018900                WK-C-XLAT-LIFE-BUDGET * 100
019000     END-IF.
019100     COMPUTE WK-N-BID-CENTS = WK-C-XLAT-BID-AMOUNT * 100.
019200
019300     MOVE "ADSET"                 TO WK-C-XLAT-DEP-LEVEL (2).
019400     MOVE WK-C-NAME-ADSET         TO WK-C-XLAT-DEP-NAME (2).
019500     MOVE WK-C-XLAT-ACCOUNT-ID    TO WK-C-XLAT-DEP-ACCOUNT-ID (2).
019600     MOVE WK-C-XLAT-OBJECTIVE     TO WK-C-XLAT-DEP-OBJECTIVE (2).
019700     MOVE "PAUSED"                TO WK-C-XLAT-DEP-STATUS (2).
019800     MOVE WK-N-BUDGET-CENTS       TO WK-C-XLAT-DEP-BUDGET-AMT (2).
019900     MOVE "CENTS"                 TO WK-C-XLAT-DEP-MONEY-UNIT (2).
020000     MOVE WK-N-BID-CENTS          TO WK-C-XLAT-DEP-BID-AMT (2).
020100     MOVE WK-C-XLAT-BILLING-EVENT TO WK-C-XLAT-DEP-EXTRA-1 (2).
020200     MOVE WK-C-XLAT-OPT-GOAL      TO WK-C-XLAT-DEP-EXTRA-2 (2).
020300 B200-BUILD-EX.
020400     EXIT.
020500
020600*----------------------------------------------------------------*
020700 B300-BUILD-AD-LEVEL.
020800*----------------------------------------------------------------*
020900     MOVE SPACES TO WK-C-NAME-AD.
021000     STRING WK-C-XLAT-TAXY-NAME DELIMITED BY SPACE
021100            "_Ad"                DELIMITED BY SIZE
021200       INTO WK-C-NAME-AD.
021300
021400     MOVE "AD"                    TO WK-C-XLAT-DEP-LEVEL (3).
021500     MOVE WK-C-NAME-AD            TO WK-C-XLAT-DEP-NAME (3).
021600     MOVE WK-C-XLAT-ACCOUNT-ID    TO WK-C-XLAT-DEP-ACCOUNT-ID (3).
021700     MOVE WK-C-XLAT-OBJECTIVE     TO WK-C-XLAT-DEP-OBJECTIVE (3).
021800     MOVE "PAUSED"                TO WK-C-XLAT-DEP-STATUS (3).
021900     MOVE ZERO                    TO WK-C-XLAT-DEP-BUDGET-AMT (3).
022000     MOVE "CENTS"                 TO WK-C-XLAT-DEP-MONEY-UNIT (3).
022100     MOVE ZERO                    TO WK-C-XLAT-DEP-BID-AMT (3).
022200     MOVE WK-C-XLAT-CREATIVE-ID   TO WK-C-XLAT-DEP-EXTRA-1 (3).
022300     MOVE SPACES                  TO WK-C-XLAT-DEP-EXTRA-2 (3).
022400 B300-BUILD-EX.
022500     EXIT.
022600******************************************************************
022700*************** END OF PROGRAM SOURCE  TRFXMETA ***************
022800******************************************************************
