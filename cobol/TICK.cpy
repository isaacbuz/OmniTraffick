000100******************************************************************
000200*   COPYBOOK      :  TICK                                       *
000300*   DESCRIPTION   :  TRAFFICKING TICKET RECORD - ONE PER         *
000400*                    REQUESTED DEPLOYMENT.  COMMON FIELDS FIRST, *
000500*                    THEN THE PLATFORM-SPECIFIC FIELDS IN META / *
000600*                    TIKTOK / GOOGLE ORDER (UNUSED FIELDS FOR A  *
000700*                    GIVEN PLATFORM ARE SPACE/ZERO ON THE FILE). *
000800*                    THIS IS THE FLATTENED, FIXED-WIDTH STAND-IN *
000900*                    FOR THE SOURCE SYSTEM'S FREE-FORM PLATFORM  *
001000*                    CONFIG (SEE HISTORY - TAG TRF2B1).          *
001100******************************************************************
001200*================================================================*
001300* HISTORY OF MODIFICATION:                                      *
001400*================================================================*
001500* TAG    DEV     DATE        DESCRIPTION                         *
001600* ------ ------- ----------  --------------------------------- *
001700* TRF2B1  ACNRKM  02/05/1992 - INITIAL VERSION - FLATTENED THE   *
001800*                  PLATFORM PAYLOAD INTO A FIXED RECORD SO THE   *
001900*                  BATCH CAN TRAFFICK WITHOUT A JSON PARSER.     *
002000* TRF5A2  ACNDSL  09/01/1997 - ADDED THE GOOGLE ADS FIELDS -     *
002100*                  REQ# AO-0398, THIRD PLATFORM ONBOARDED.       *
002200* TRF8F1  ACNPLW  23/11/2001 - ADDED TKT-SPEND-CAP FOR META      *
002300*                  LIFETIME SPEND CAPS - REQ# AO-0705.           *
002400*================================================================*
002500 01  TICK-RECORD.
002600     05  TKT-ID                  PIC X(10).
002700*                                TICKET KEY
002800     05  TKT-CAMPAIGN-ID         PIC X(10).
002900*                                FK TO CAMP-ID
003000     05  TKT-CHANNEL-ID          PIC X(06).
003100*                                FK TO CHAN-ID
003200     05  TKT-REQUEST-TYPE        PIC X(20).
003300     05  TKT-STATUS              PIC X(20).
003400*                                DRAFT/QA_TESTING/QA_FAILED/
003500*                                READY_FOR_API/TRAFFICKED_SUCCESS/
003600*                                FAILED
003700     05  TKT-EXTERNAL-ID         PIC X(20).
003800*                                PLATFORM CAMPAIGN ID AFTER DEPLOY
003900     05  TKT-QA-FAIL-REASON      PIC X(80).
004000     05  TKT-ACCOUNT-ID          PIC X(20).
004100*                                META ad_account_id/TIKTOK
004200*                                advertiser_id/GOOGLE customer_id
004300     05  TKT-OBJECTIVE           PIC X(20).
004400     05  TKT-DAILY-BUDGET        PIC 9(08)V99.
004500     05  TKT-LIFETIME-BUDGET     PIC 9(09)V99.
004600     05  TKT-BID-AMOUNT          PIC 9(06)V99.
004700     05  TKT-SPEND-CAP           PIC 9(09)V99.
004800     05  TKT-OPT-GOAL            PIC X(12).
004900     05  TKT-BILLING-EVENT       PIC X(12).
005000     05  TKT-BID-TYPE            PIC X(16).
005100     05  TKT-BUDGET-MODE         PIC X(20).
005200     05  TKT-GEO-COUNTRY         PIC X(04).
005300     05  TKT-PLACEMENTS          PIC X(20).
005400     05  TKT-LOCATION-ID         PIC X(10).
005500     05  TKT-INTEREST-ID         PIC X(16).
005600     05  TKT-INTEREST-NAME       PIC X(20).
005700     05  TKT-AGE-MIN             PIC 9(02).
005800     05  TKT-AGE-MAX             PIC 9(02).
005900     05  TKT-CREATIVE-ID         PIC X(20).
006000     05  TKT-LANDING-URL         PIC X(60).
006100     05  TKT-GOOGLE-BUDGET-ID    PIC X(12).
006200     05  TKT-GOOGLE-CHANNEL-TYPE PIC X(16).
006300     05  TKT-GOOGLE-BID-STRATEGY PIC X(24).
006400     05  TKT-GOOGLE-TARGET-CPA   PIC 9(06)V99.
006500     05  FILLER                  PIC X(05).
