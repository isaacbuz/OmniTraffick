000100******************************************************************
000200*                                                                *
000300*   PROGRAM-ID   :  TRFVQARU                                    *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     TRFVQARU.
000800 AUTHOR.         RAYMOND KOH MH.
000900 INSTALLATION.   AD-OPS TRAFFICKING SYSTEMS.
001000 DATE-WRITTEN.   02 DEC 1993.
001100 DATE-COMPILED.
001200 SECURITY.       UNCLASSIFIED.
001300*
001400*DESCRIPTION :  QA RULE ENGINE.  APPLIES THE FOUR TRAFFICKING
001500*               QUALITY-ASSURANCE RULES, IN ORDER, TO ONE
001600*               TICKET.  FIRST RULE THAT FAILS WINS - THE
001700*               REMAINING RULES ARE NOT EVALUATED.  CALLED FROM
001800*               TRFRBATC'S UNIT B PASS FOR EVERY DRAFT TICKET.
001900*
002000*================================================================*
002100* HISTORY OF MODIFICATION:
002200*================================================================*
002300* TAG    DEV     DATE        DESCRIPTION
002400* ------ ------- ----------  ----------------------------------
002500* TRF3B1  ACNRKM  02/12/1993 - INITIAL VERSION - RULE 1 ONLY.
002600*----------------------------------------------------------------*
002700* TRF5C4  ACNDSL  18/08/1997 - ADDED RULE 2 (BRAND SAFETY) AND
002800*                  RULE 3 (BUDGET CEILINGS) - REQ# AO-0487.
002900*----------------------------------------------------------------*
003000* TRFY2K  ACNPLW  09/11/1998 - Y2K REMEDIATION - NO 2-DIGIT YEAR
003100*                  FIELDS IN THIS PROGRAM. SIGNED OFF.
003200*----------------------------------------------------------------*
003300* TRF7A2  ACNPLW  05/03/2000 - ADDED RULE 4 (PAYLOAD COMPLETE-
003400*                  NESS AND GEO TARGETING) - REQ# AO-0561.
003500*----------------------------------------------------------------*
003600* AO1124  TMPJLT  02/03/2021 - CREATED FROM TRFVTAG57 SHAPE FOR
003700*                  THE NEW AD-OPS TRAFFICKING BATCH - PROJ#AO-
003800*                  2024 INITIAL VERSION.
003900*----------------------------------------------------------------*
004000* AO1203  TMPJLT  24/08/2021 - TIKTOK DAILY BUDGET NOW CHECKED
004100*                  AGAINST THE SAME CEILING AS META/GENERIC -
004200*                  WAS WRONGLY SKIPPED FOR TIKTOK - REQ# AO-2077.
004300*----------------------------------------------------------------*
004400     EJECT
004500******************************
004600 ENVIRONMENT DIVISION.
004700******************************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     EJECT
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900*************************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                  PIC X(24) VALUE
006300     "** PROGRAM TRFVQARU **".
006400
006500     COPY TAXY.
006700
006800 01  WK-C-WORK-AREA.
006900     05  WK-C-RULE-FAILED-SW     PIC X(01) VALUE "N".
007000         88  WK-C-RULE-FAILED            VALUE "Y".
007100         88  WK-C-RULE-PASSED            VALUE "N".
007200     05  WK-C-PLATFORM-UPPER     PIC X(10).
007300     05  WK-C-MISSING-FIELD      PIC X(30).
007350     05  FILLER                  PIC X(04).
007360
007370 01  WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.
007380     05  WK-C-WORK-CHAR          PIC X(01) OCCURS 45 TIMES.
007400
007500 01  WK-N-WORK-AREA.
007600     05  WK-N-SPARE              PIC 9(03) COMP VALUE ZERO.
007650     05  FILLER                  PIC X(04).
007700
007800 01  WK-C-LITERALS.
007900     05  C-MSG-TAXONOMY      PIC X(60) VALUE
008000         "Campaign name does not match taxonomy pattern".
008100     05  C-MSG-META-SAFETY   PIC X(60) VALUE
008200         "Targeting includes blocked adult/alcohol interests".
008300     05  C-MSG-TIKT-SAFETY   PIC X(60) VALUE
008400         "Targeting includes blocked gambling interests".
008500     05  C-MSG-DAILY-MAX     PIC X(60) VALUE
008600         "Daily budget exceeds maximum allowed".
008700     05  C-MSG-LIFE-MAX      PIC X(60) VALUE
008800         "Lifetime budget exceeds maximum allowed".
008900     05  C-MSG-GEO-META      PIC X(60) VALUE
009000         "Meta ticket missing geographic locations".
009100     05  C-MSG-GEO-TIKT      PIC X(60) VALUE
009200         "TikTok ticket missing geographic locations".
009300     05  C-MSG-MISSING-PFX   PIC X(40) VALUE
009400         "Ticket missing required field: ".
009500     05  C-ALCOHOL-INTEREST-ID   PIC X(16) VALUE
009600         "6003139266461".
009700     05  C-ALCOHOL-INTEREST-NM   PIC X(20) VALUE "Alcohol".
009800     05  C-GAMBLING-INTEREST-ID  PIC X(16) VALUE "100002".
009850     05  FILLER              PIC X(04).
009900
010000 01  WK-C-DAILY-MAX-AMT          PIC 9(08)V99 VALUE 100000.00.
010050 01  WK-C-DAILY-MAX-AMT-R REDEFINES WK-C-DAILY-MAX-AMT.
010060     05  WK-C-DAILY-MAX-INT      PIC 9(08).
010070     05  WK-C-DAILY-MAX-DEC      PIC 99.
010100 01  WK-C-LIFE-MAX-AMT           PIC 9(09)V99 VALUE 1000000.00.
010150 01  WK-C-LIFE-MAX-AMT-R REDEFINES WK-C-LIFE-MAX-AMT.
010160     05  WK-C-LIFE-MAX-INT       PIC 9(09).
010170     05  WK-C-LIFE-MAX-DEC       PIC 99.
010200
010300     EJECT
010400****************
010500 LINKAGE SECTION.
010600****************
010700     COPY QARU.
010800     EJECT
010900****************************************************
011000 PROCEDURE DIVISION USING WK-C-QARU-RECORD.
011100****************************************************
011200 MAIN-MODULE.
011300     MOVE SPACES TO WK-C-QARU-STATUS WK-C-QARU-REASON.
011400     MOVE "N"    TO WK-C-RULE-FAILED-SW.
011500     MOVE WK-C-QARU-PLATFORM TO WK-C-PLATFORM-UPPER.
011600     INSPECT WK-C-PLATFORM-UPPER CONVERTING
011700         "abcdefghijklmnopqrstuvwxyz" TO
011800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011900
012000     PERFORM B100-RULE-1-TAXONOMY   THRU B100-RULE-1-EX.
012100     IF WK-C-RULE-PASSED
012200        PERFORM B200-RULE-2-BRAND-SAFE THRU B200-RULE-2-EX
012300     END-IF.
012400     IF WK-C-RULE-PASSED
012500        PERFORM B300-RULE-3-BUDGET    THRU B300-RULE-3-EX
012600     END-IF.
012700     IF WK-C-RULE-PASSED
012800        PERFORM B400-RULE-4-COMPLETE  THRU B400-RULE-4-EX
012900     END-IF.
013000
013100     IF WK-C-RULE-PASSED
013200        MOVE "READY_FOR_API" TO WK-C-QARU-STATUS
013300        MOVE SPACES          TO WK-C-QARU-REASON
013400     ELSE
013500        MOVE "QA_FAILED"     TO WK-C-QARU-STATUS
013600     END-IF.
013700     GOBACK.
013800
013900*----------------------------------------------------------------*
014000 B100-RULE-1-TAXONOMY.
014100*----------------------------------------------------------------*
014200     MOVE "V"                     TO WK-C-TAXY-FUNCTION.
014300     MOVE WK-C-QARU-TAXY-NAME     TO WK-C-TAXY-NAME-IN.
014400     CALL "TRFXTAXY" USING WK-C-TAXY-RECORD.
014500     IF WK-C-TAXY-IS-INVALID
014600        MOVE "Y" TO WK-C-RULE-FAILED-SW
014700        MOVE C-MSG-TAXONOMY TO WK-C-QARU-REASON
014800     END-IF.
014900 B100-RULE-1-EX.
015000     EXIT.
015100
015200*----------------------------------------------------------------*
015300 B200-RULE-2-BRAND-SAFE.
015400*----------------------------------------------------------------*
015500     IF WK-C-QARU-FAMILY-FLAG = "Y"
015600        EVALUATE TRUE
015700           WHEN WK-C-PLATFORM-UPPER = "META"
015800              IF WK-C-QARU-INTEREST-ID = C-ALCOHOL-INTEREST-ID
015900                    OR WK-C-QARU-INTEREST-NAME =
016000                       C-ALCOHOL-INTEREST-NM
016100                 MOVE "Y" TO WK-C-RULE-FAILED-SW
016200                 MOVE C-MSG-META-SAFETY TO WK-C-QARU-REASON
016300              END-IF
016400           WHEN WK-C-PLATFORM-UPPER = "TIKTOK"
016500              IF WK-C-QARU-INTEREST-ID = C-GAMBLING-INTEREST-ID
016600                 MOVE "Y" TO WK-C-RULE-FAILED-SW
016700                 MOVE C-MSG-TIKT-SAFETY TO WK-C-QARU-REASON
016800              END-IF
016900           WHEN OTHER
017000              CONTINUE
017100        END-EVALUATE
017200     END-IF.
017300 B200-RULE-2-EX.
017400     EXIT.
017500
017600*----------------------------------------------------------------*
017700 B300-RULE-3-BUDGET.
017800*----------------------------------------------------------------*
017900     IF WK-C-QARU-DAILY-BUDGET > ZERO
018000           AND WK-C-QARU-DAILY-BUDGET > WK-C-DAILY-MAX-AMT
018100        MOVE "Y" TO WK-C-RULE-FAILED-SW
018200        MOVE C-MSG-DAILY-MAX TO WK-C-QARU-REASON
018300     END-IF.
018400     IF WK-C-RULE-PASSED
018500           AND WK-C-QARU-LIFE-BUDGET > ZERO
018600           AND WK-C-QARU-LIFE-BUDGET > WK-C-LIFE-MAX-AMT
018700        MOVE "Y" TO WK-C-RULE-FAILED-SW
018800        MOVE C-MSG-LIFE-MAX TO WK-C-QARU-REASON
018900     END-IF.
019000 B300-RULE-3-EX.
019100     EXIT.
019200
019300*----------------------------------------------------------------*
019400 B400-RULE-4-COMPLETE.
019500*----------------------------------------------------------------*
019600     EVALUATE TRUE
019700        WHEN WK-C-PLATFORM-UPPER = "META"
019800           IF WK-C-QARU-ACCOUNT-ID = SPACES
019900              MOVE "Y" TO WK-C-RULE-FAILED-SW
020000              STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
020100                 "ad_account_id" DELIMITED BY SIZE
020200                 INTO WK-C-QARU-REASON
020300           END-IF
020400           IF WK-C-RULE-PASSED AND WK-C-QARU-OBJECTIVE = SPACES
020500              MOVE "Y" TO WK-C-RULE-FAILED-SW
020600              STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
020700                 "objective" DELIMITED BY SIZE
020800                 INTO WK-C-QARU-REASON
020900           END-IF
021000           IF WK-C-RULE-PASSED AND WK-C-QARU-GEO-COUNTRY = SPACES
021100              MOVE "Y" TO WK-C-RULE-FAILED-SW
021200              MOVE C-MSG-GEO-META TO WK-C-QARU-REASON
021300           END-IF
021400        WHEN WK-C-PLATFORM-UPPER = "TIKTOK"
021500           IF WK-C-QARU-ACCOUNT-ID = SPACES
021600              MOVE "Y" TO WK-C-RULE-FAILED-SW
021700              STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
021800                 "advertiser_id" DELIMITED BY SIZE
021900                 INTO WK-C-QARU-REASON
022000           END-IF
022100           IF WK-C-RULE-PASSED AND WK-C-QARU-OBJECTIVE = SPACES
022200              MOVE "Y" TO WK-C-RULE-FAILED-SW
022300              STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
022400                 "objective_type" DELIMITED BY SIZE
022500                 INTO WK-C-QARU-REASON
022600           END-IF
022700           IF WK-C-RULE-PASSED AND WK-C-QARU-PLACEMENTS = SPACES
022800              MOVE "Y" TO WK-C-RULE-FAILED-SW
022900              STRING C-MSG-MISSING-PFX DELIMITED BY SIZE
023000                 "placements" DELIMITED BY SIZE
023100                 INTO WK-C-QARU-REASON
023200           END-IF
023300           IF WK-C-RULE-PASSED AND WK-C-QARU-LOCATION-ID = SPACES
023400              MOVE "Y" TO WK-C-RULE-FAILED-SW
023500              MOVE C-MSG-GEO-TIKT TO WK-C-QARU-REASON
023600           END-IF
023700        WHEN OTHER
023800           CONTINUE
023900     END-EVALUATE.
024000 B400-RULE-4-EX.
024100     EXIT.
024200******************************************************************
024300*************** END OF PROGRAM SOURCE  TRFVQARU ***************
024400******************************************************************
