000100******************************************************************
000200*                                                                *
000300*   PROGRAM-ID   :  TRFXTAXY                                    *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     TRFXTAXY.
000800 AUTHOR.         RAYMOND KOH MH.
000900 INSTALLATION.   AD-OPS TRAFFICKING SYSTEMS.
001000 DATE-WRITTEN.   14 NOV 1993.
001100 DATE-COMPILED.
001200 SECURITY.       UNCLASSIFIED.
001300*
001400*DESCRIPTION :  THIS ROUTINE BUILDS A CAMPAIGN'S STANDARD
001500*               TAXONOMY NAME (FUNCTION "G") OR VALIDATES AN
001600*               ALREADY-BUILT NAME AGAINST THE FIVE-SEGMENT
001700*               TAXONOMY PATTERN (FUNCTION "V").  CALLED ONCE
001800*               PER CAMPAIGN FROM TRFRBATC'S TAXONOMY PASS, AND
001900*               AGAIN (FUNCTION "V") FROM TRFVQARU'S QA RULE 1.
002000*
002100*================================================================*
002200* HISTORY OF MODIFICATION:
002300*================================================================*
002400* TAG    DEV     DATE        DESCRIPTION
002500* ------ ------- ----------  ----------------------------------
002600* TRF3A1  ACNRKM  14/11/1993 - INITIAL VERSION - BUILD ONLY.
002700*----------------------------------------------------------------*
002800* TRF6D2  ACNDSL  30/04/1998 - ADDED FUNCTION "V" SO QA RULE 1
002900*                  SHARES THE SAME TAXONOMY PATTERN LOGIC - REQ#
003000*                  AO-0455.
003100*----------------------------------------------------------------*
003200* TRFY2K  ACNPLW  09/11/1998 - Y2K REMEDIATION - WK-C-TAXY-YEAR
003300*                  AND WK-C-TAXY-RUN-YEAR REVIEWED, ALREADY 4-
003400*                  DIGIT FIELDS, NO CHANGE REQUIRED. SIGNED OFF.
003500*----------------------------------------------------------------*
003600* AO1124  TMPJLT  02/03/2021 - CREATED FROM TRFXGSPA SHAPE FOR
003700*                  THE NEW AD-OPS TRAFFICKING BATCH - PROJ#AO-
003800*                  2024 INITIAL VERSION.
003900*----------------------------------------------------------------*
004000* AO1198  TMPJLT  17/08/2021 - CORRECTED THE PREFIX UNDERSCORE
004100*                  COUNT IN A520-SCAN-PREFIX - WAS REJECTING
004200*                  VALID 3-SEGMENT PREFIXES - REQ# AO-2061.
004300*----------------------------------------------------------------*
004400     EJECT
004500******************************
004600 ENVIRONMENT DIVISION.
004700******************************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     EJECT
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900*************************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                  PIC X(24) VALUE
006300     "** PROGRAM TRFXTAXY **".
006400
006500 01  WK-C-WORK-AREA.
006600     05  WK-C-SANITIZED          PIC X(40) VALUE SPACES.
006700     05  WK-C-ONE-CHAR           PIC X(01).
006800     05  WK-C-BRAND-UPPER        PIC X(08).
006900     05  WK-C-MARKET-UPPER       PIC X(06).
007000     05  WK-C-PLAT-UPPER         PIC X(10).
007100     05  WK-C-YEAR-DISPLAY       PIC 9(04).
007200     05  WK-C-NAME-WORK          PIC X(60) VALUE SPACES.
007300     05  WK-C-PREFIX-OK-SW       PIC X(01) VALUE "Y".
007400     05  WK-C-SUFFIX-OK-SW       PIC X(01) VALUE "Y".
007500     05  WK-C-ANCHOR-FOUND-SW    PIC X(01) VALUE "N".
007550     05  FILLER                  PIC X(04).
007560
007570 01  WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.
007580     05  WK-C-WORK-CHAR          PIC X(01) OCCURS 136 TIMES.
007600
007700 01  WK-N-WORK-AREA.
007800     05  WK-N-I                  PIC 9(03) COMP.
007900     05  WK-N-RAW-LEN            PIC 9(03) COMP.
008000     05  WK-N-OUT-LEN            PIC 9(03) COMP VALUE ZERO.
008100     05  WK-N-NAME-LEN           PIC 9(03) COMP.
008200     05  WK-N-ANCHOR-POS         PIC 9(03) COMP VALUE ZERO.
008300     05  WK-N-PREFIX-LEN         PIC 9(03) COMP.
008400     05  WK-N-PREFIX-UNDERSC     PIC 9(03) COMP VALUE ZERO.
008500     05  WK-N-SUFFIX-LEN         PIC 9(03) COMP.
008600     05  WK-N-SUFFIX-START       PIC 9(03) COMP.
008700     05  WK-N-FIELD-LEN          PIC 9(03) COMP.
008750     05  FILLER                  PIC X(04).
008760 01  WK-N-WORK-AREA-R REDEFINES WK-N-WORK-AREA.
008770     05  WK-N-WORK-TBL           PIC 9(03) COMP OCCURS 9 TIMES.
008800
008900 01  WK-C-LITERALS.
009000     05  C-ERR-EMPTY-NAME    PIC X(60) VALUE
009100         "Campaign name must contain at least one alphanumeric char
009200-        "acter".
009300     05  C-ERR-BRAND-CODE    PIC X(20) VALUE "Invalid brand_code".
009400     05  C-ERR-MARKET-CODE   PIC X(21) VALUE "Invalid market_code".
009420     05  FILLER                  PIC X(04).
009440
009450 01  WK-C-LITERALS-R REDEFINES WK-C-LITERALS.
009460     05  WK-C-LITERALS-CHAR      PIC X(01) OCCURS 105 TIMES.
009500
009600     EJECT
009700****************
009800 LINKAGE SECTION.
009900****************
010000     COPY TAXY.
010100     EJECT
010200****************************************************
010300 PROCEDURE DIVISION USING WK-C-TAXY-RECORD.
010400****************************************************
010500 MAIN-MODULE.
010600     EVALUATE TRUE
010700        WHEN WK-C-TAXY-GENERATE
010800           PERFORM A000-GENERATE-NAME
010900              THRU A099-GENERATE-NAME-EX
011000        WHEN WK-C-TAXY-VALIDATE
011100           PERFORM A500-VALIDATE-NAME
011200              THRU A599-VALIDATE-NAME-EX
011300        WHEN OTHER
011400           MOVE "Y" TO WK-C-TAXY-ERROR-SW
011500           MOVE "Unrecognised TAXY function code" TO
011600               WK-C-TAXY-ERROR-TXT
011700     END-EVALUATE.
011800 GOBACK.
011900
012000*----------------------------------------------------------------*
012100 A000-GENERATE-NAME.
012200*----------------------------------------------------------------*
012300     MOVE SPACES             TO WK-C-TAXY-NAME-OUT
012400                                 WK-C-TAXY-ERROR-TXT.
012500     MOVE "N"                 TO WK-C-TAXY-ERROR-SW.
012600     MOVE ZERO                TO WK-N-OUT-LEN.
012700     MOVE SPACES              TO WK-C-SANITIZED.
012800
012900*    A2 - SANITIZE THE RAW CAMPAIGN NAME - KEEP ONLY A-Z, a-z,
013000*    0-9 (ORIGINAL CASE PRESERVED), DROP EVERYTHING ELSE.
013100     MOVE 40                  TO WK-N-RAW-LEN.
013200     PERFORM A110-SANITIZE-ONE-CHAR
013300        VARYING WK-N-I FROM 1 BY 1
013400        UNTIL WK-N-I > WK-N-RAW-LEN.
013500
013600*    A3 - EMPTY SANITIZED NAME IS AN ERROR.
013700     IF WK-N-OUT-LEN = ZERO
013800        MOVE "Y"              TO WK-C-TAXY-ERROR-SW
013900        MOVE C-ERR-EMPTY-NAME TO WK-C-TAXY-ERROR-TXT
014000        GO TO A099-GENERATE-NAME-EX
014100     END-IF.
014200
014300*    A4 - BRAND AND MARKET CODE CHARACTER-CLASS CHECKS.
014400     MOVE "Y"                 TO WK-C-PREFIX-OK-SW.
014500     MOVE 8                   TO WK-N-FIELD-LEN.
014600     PERFORM A410-CHECK-CODE-CHAR
014700        VARYING WK-N-I FROM 1 BY 1
014800        UNTIL WK-N-I > WK-N-FIELD-LEN.
014900     IF WK-C-PREFIX-OK-SW = "N"
015000        MOVE "Y"              TO WK-C-TAXY-ERROR-SW
015100        MOVE C-ERR-BRAND-CODE TO WK-C-TAXY-ERROR-TXT
015200        GO TO A099-GENERATE-NAME-EX
015300     END-IF.
015400
015500     MOVE "Y"                 TO WK-C-PREFIX-OK-SW.
015600     MOVE 6                   TO WK-N-FIELD-LEN.
015700     PERFORM A420-CHECK-MARKET-CHAR
015800        VARYING WK-N-I FROM 1 BY 1
015900        UNTIL WK-N-I > WK-N-FIELD-LEN.
016000     IF WK-C-PREFIX-OK-SW = "N"
016100        MOVE "Y"               TO WK-C-TAXY-ERROR-SW
016200        MOVE C-ERR-MARKET-CODE TO WK-C-TAXY-ERROR-TXT
016300        GO TO A099-GENERATE-NAME-EX
016400     END-IF.
016500
016600*    A1 - YEAR DEFAULTS TO THE RUN-DATE YEAR WHEN ZERO.
016700     IF WK-C-TAXY-YEAR = ZERO
016800        MOVE WK-C-TAXY-RUN-YEAR TO WK-C-YEAR-DISPLAY
016900     ELSE
017000        MOVE WK-C-TAXY-YEAR     TO WK-C-YEAR-DISPLAY
017100     END-IF.
017200
017300*    A1 - BRAND, MARKET AND PLATFORM ARE UPPER-CASED IN THE NAME.
017400     MOVE WK-C-TAXY-BRAND-CODE  TO WK-C-BRAND-UPPER.
017500     MOVE WK-C-TAXY-MARKET-CODE TO WK-C-MARKET-UPPER.
017600     MOVE WK-C-TAXY-PLATFORM    TO WK-C-PLAT-UPPER.
017700     INSPECT WK-C-BRAND-UPPER  CONVERTING
017800         "abcdefghijklmnopqrstuvwxyz" TO
017900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018000     INSPECT WK-C-MARKET-UPPER CONVERTING
018100         "abcdefghijklmnopqrstuvwxyz" TO
018200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018300     INSPECT WK-C-PLAT-UPPER   CONVERTING
018400         "abcdefghijklmnopqrstuvwxyz" TO
018500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018600
018700     STRING WK-C-BRAND-UPPER   DELIMITED BY SPACE
018800            "_"                DELIMITED BY SIZE
018900            WK-C-MARKET-UPPER  DELIMITED BY SPACE
019000            "_"                DELIMITED BY SIZE
019100            WK-C-PLAT-UPPER    DELIMITED BY SPACE
019200            "_"                DELIMITED BY SIZE
019300            WK-C-YEAR-DISPLAY  DELIMITED BY SIZE
019400            "_"                DELIMITED BY SIZE
019500            WK-C-SANITIZED (1:WK-N-OUT-LEN) DELIMITED BY SIZE
019600       INTO WK-C-TAXY-NAME-OUT.
019700
019800*================================================================*
019900 A099-GENERATE-NAME-EX.
020000*================================================================*
020100 EXIT.
020200
020300*----------------------------------------------------------------*
020400 A110-SANITIZE-ONE-CHAR.
020500*----------------------------------------------------------------*
020600     MOVE WK-C-TAXY-RAW-NAME (WK-N-I:1) TO WK-C-ONE-CHAR.
020700     IF (WK-C-ONE-CHAR >= "A" AND WK-C-ONE-CHAR <= "Z")
020800           OR (WK-C-ONE-CHAR >= "a" AND WK-C-ONE-CHAR <= "z")
020900           OR (WK-C-ONE-CHAR >= "0" AND WK-C-ONE-CHAR <= "9")
021000        ADD 1 TO WK-N-OUT-LEN
021100        MOVE WK-C-ONE-CHAR TO WK-C-SANITIZED (WK-N-OUT-LEN:1)
021200     END-IF.
021300
021400*----------------------------------------------------------------*
021500 A410-CHECK-CODE-CHAR.
021600*----------------------------------------------------------------*
021700     MOVE WK-C-TAXY-BRAND-CODE (WK-N-I:1) TO WK-C-ONE-CHAR.
021800     IF WK-C-ONE-CHAR NOT = SPACE
021900        IF NOT ((WK-C-ONE-CHAR >= "A" AND WK-C-ONE-CHAR <= "Z")
022000              OR (WK-C-ONE-CHAR >= "a" AND WK-C-ONE-CHAR <= "z")
022100              OR (WK-C-ONE-CHAR >= "0" AND WK-C-ONE-CHAR <= "9")
022200              OR  WK-C-ONE-CHAR = "_")
022300           MOVE "N" TO WK-C-PREFIX-OK-SW
022400        END-IF
022500     END-IF.
022600
022700*----------------------------------------------------------------*
022800 A420-CHECK-MARKET-CHAR.
022900*----------------------------------------------------------------*
023000     MOVE WK-C-TAXY-MARKET-CODE (WK-N-I:1) TO WK-C-ONE-CHAR.
023100     IF WK-C-ONE-CHAR NOT = SPACE
023200        IF NOT ((WK-C-ONE-CHAR >= "A" AND WK-C-ONE-CHAR <= "Z")
023300              OR (WK-C-ONE-CHAR >= "a" AND WK-C-ONE-CHAR <= "z")
023400              OR (WK-C-ONE-CHAR >= "0" AND WK-C-ONE-CHAR <= "9")
023500              OR  WK-C-ONE-CHAR = "_")
023600           MOVE "N" TO WK-C-PREFIX-OK-SW
023700        END-IF
023800     END-IF.
023900
024000*----------------------------------------------------------------*
024100 A500-VALIDATE-NAME.
024200*----------------------------------------------------------------*
024300*    A5 - FIVE UNDERSCORE-JOINED SEGMENTS. SCAN LEFT TO RIGHT FOR
024400*    THE "_YYYY_" ANCHOR, THEN CHECK THE CHARACTER CLASSES ON
024500*    EITHER SIDE OF IT.
024600*----------------------------------------------------------------*
024700     MOVE SPACES TO WK-C-NAME-WORK.
024800     MOVE WK-C-TAXY-NAME-IN TO WK-C-NAME-WORK.
024900     MOVE "N" TO WK-C-TAXY-VALID-SW.
025000     MOVE "N" TO WK-C-ANCHOR-FOUND-SW.
025100     MOVE ZERO TO WK-N-ANCHOR-POS.
025200
025300     INSPECT WK-C-NAME-WORK TALLYING WK-N-NAME-LEN
025400        FOR CHARACTERS BEFORE INITIAL SPACE.
025500     IF WK-N-NAME-LEN < 7
025600        GO TO A599-VALIDATE-NAME-EX
025700     END-IF.
025800
025900     MOVE 1 TO WK-N-I.
026000     PERFORM A510-FIND-ANCHOR
026100        UNTIL WK-N-I > WK-N-NAME-LEN - 5
026200           OR WK-C-ANCHOR-FOUND-SW = "Y".
026300
026400     IF WK-C-ANCHOR-FOUND-SW = "N"
026500        GO TO A599-VALIDATE-NAME-EX
026600     END-IF.
026700
026800     COMPUTE WK-N-PREFIX-LEN = WK-N-ANCHOR-POS - 1.
026900     IF WK-N-PREFIX-LEN < 1
027000        GO TO A599-VALIDATE-NAME-EX
027100     END-IF.
027200
027300     MOVE "Y" TO WK-C-PREFIX-OK-SW.
027400     MOVE ZERO TO WK-N-PREFIX-UNDERSC.
027500     PERFORM A520-SCAN-PREFIX
027600        VARYING WK-N-I FROM 1 BY 1
027700        UNTIL WK-N-I > WK-N-PREFIX-LEN.
027800     IF WK-C-PREFIX-OK-SW = "N" OR WK-N-PREFIX-UNDERSC < 2
027900        GO TO A599-VALIDATE-NAME-EX
028000     END-IF.
028100
028200     COMPUTE WK-N-SUFFIX-START = WK-N-ANCHOR-POS + 6.
028300     COMPUTE WK-N-SUFFIX-LEN = WK-N-NAME-LEN - WK-N-SUFFIX-START + 1.
028400     IF WK-N-SUFFIX-LEN < 1
028500        GO TO A599-VALIDATE-NAME-EX
028600     END-IF.
028700
028800     MOVE "Y" TO WK-C-SUFFIX-OK-SW.
028900     PERFORM A530-SCAN-SUFFIX
029000        VARYING WK-N-I FROM WK-N-SUFFIX-START BY 1
029100        UNTIL WK-N-I > WK-N-NAME-LEN.
029200     IF WK-C-SUFFIX-OK-SW = "N"
029300        GO TO A599-VALIDATE-NAME-EX
029400     END-IF.
029500
029600     MOVE "Y" TO WK-C-TAXY-VALID-SW.
029700
029800*================================================================*
029900 A599-VALIDATE-NAME-EX.
030000*================================================================*
030100 EXIT.
030200
030300*----------------------------------------------------------------*
030400 A510-FIND-ANCHOR.
030500*----------------------------------------------------------------*
030600     IF WK-C-NAME-WORK (WK-N-I:1) = "_"
030700           AND WK-C-NAME-WORK (WK-N-I + 1:1) >= "0"
030800           AND WK-C-NAME-WORK (WK-N-I + 1:1) <= "9"
030900           AND WK-C-NAME-WORK (WK-N-I + 2:1) >= "0"
031000           AND WK-C-NAME-WORK (WK-N-I + 2:1) <= "9"
031100           AND WK-C-NAME-WORK (WK-N-I + 3:1) >= "0"
031200           AND WK-C-NAME-WORK (WK-N-I + 3:1) <= "9"
031300           AND WK-C-NAME-WORK (WK-N-I + 4:1) >= "0"
031400           AND WK-C-NAME-WORK (WK-N-I + 4:1) <= "9"
031500           AND WK-C-NAME-WORK (WK-N-I + 5:1) = "_"
031600        MOVE "Y" TO WK-C-ANCHOR-FOUND-SW
031700        MOVE WK-N-I TO WK-N-ANCHOR-POS
031800     ELSE
031900        ADD 1 TO WK-N-I
032000     END-IF.
032100
032200*----------------------------------------------------------------*
032300 A520-SCAN-PREFIX.
032400*----------------------------------------------------------------*
032500     MOVE WK-C-NAME-WORK (WK-N-I:1) TO WK-C-ONE-CHAR.
032600     IF WK-C-ONE-CHAR = "_"
032700        ADD 1 TO WK-N-PREFIX-UNDERSC
032800     ELSE
032900        IF NOT ((WK-C-ONE-CHAR >= "A" AND WK-C-ONE-CHAR <= "Z")
033000              OR (WK-C-ONE-CHAR >= "0" AND WK-C-ONE-CHAR <= "9"))
033100           MOVE "N" TO WK-C-PREFIX-OK-SW
033200        END-IF
033300     END-IF.
033400
033500*----------------------------------------------------------------*
033600 A530-SCAN-SUFFIX.
033700*----------------------------------------------------------------*
033800     MOVE WK-C-NAME-WORK (WK-N-I:1) TO WK-C-ONE-CHAR.
033900     IF NOT ((WK-C-ONE-CHAR >= "A" AND WK-C-ONE-CHAR <= "Z")
034000           OR (WK-C-ONE-CHAR >= "a" AND WK-C-ONE-CHAR <= "z")
034100           OR (WK-C-ONE-CHAR >= "0" AND WK-C-ONE-CHAR <= "9")
034200           OR  WK-C-ONE-CHAR = "_")
034300        MOVE "N" TO WK-C-SUFFIX-OK-SW
034400     END-IF.
034500******************************************************************
034600*************** END OF PROGRAM SOURCE  TRFXTAXY ***************
034700******************************************************************
