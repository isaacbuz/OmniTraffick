000100******************************************************************
000200*   COPYBOOK      :  DEPL                                       *
000300*   DESCRIPTION   :  DEPLOYMENT-REQUEST RECORD - ONE PER         *
000400*                    CAMPAIGN/ADSET/AD LEVEL OBJECT BUILT BY     *
000500*                    THE PLATFORM TRANSLATORS (TRFXMETA/         *
000600*                    TRFXTTOK/TRFXGOOG).  UP TO THREE ARE        *
000700*                    WRITTEN PER SUCCESSFULLY DEPLOYED TICKET.   *
000800******************************************************************
000900*================================================================*
001000* HISTORY OF MODIFICATION:                                      *
001100*================================================================*
001200* TAG    DEV     DATE        DESCRIPTION                         *
001300* ------ ------- ----------  --------------------------------- *
001400* TRF2B1  ACNRKM  02/05/1992 - INITIAL VERSION.                 *
001500* TRF5A2  ACNDSL  09/01/1997 - ADDED DEP-MONEY-UNIT SO A DOWN-   *
001600*                  STREAM READER KNOWS CENTS/DOLLARS/MICROS      *
001700*                  WITHOUT RE-DERIVING IT FROM DEP-PLATFORM.     *
001800*================================================================*
001900 01  DEPL-RECORD.
002000     05  DEP-TICKET-ID           PIC X(10).
002100     05  DEP-PLATFORM            PIC X(10).
002200*                                META/TIKTOK/GOOGLE
002300     05  DEP-LEVEL               PIC X(08).
002400*                                CAMPAIGN/ADSET/AD
002500     05  DEP-NAME                PIC X(60).
002600     05  DEP-ACCOUNT-ID          PIC X(20).
002700     05  DEP-OBJECTIVE           PIC X(20).
002800     05  DEP-STATUS              PIC X(08).
002900*                                PAUSED OR ENABLED
003000     05  DEP-BUDGET-AMT          PIC 9(12).
003100*                                MONEY IN PLATFORM UNITS
003200     05  DEP-MONEY-UNIT          PIC X(06).
003300*                                CENTS/DOLLAR/MICROS
003400     05  DEP-BID-AMT             PIC 9(12).
003500     05  DEP-EXTRA-1             PIC X(30).
003600     05  DEP-EXTRA-2             PIC X(30).
003700     05  FILLER                  PIC X(04).
