000100******************************************************************
000200*   COPYBOOK      :  BRND                                       *
000300*   DESCRIPTION   :  BRAND REFERENCE RECORD - ONE PER ADVERTISED *
000400*                    BRAND.  LOADED ENTIRELY TO THE BRAND TABLE  *
000500*                    (WK-T-BRAND) IN TRFRBATC AT START OF RUN;   *
000600*                    THE BRAND-FAMILY-FLAG DRIVES THE BRAND-     *
000700*                    SAFETY CHECK IN QA RULE B2 (SEE TRFVQARU).  *
000800******************************************************************
000900*================================================================*
001000* HISTORY OF MODIFICATION:                                      *
001100*================================================================*
001200* TAG    DEV     DATE        DESCRIPTION                         *
001300* ------ ------- ----------  --------------------------------- *
001400* TRF1A1  ACNRKM  19/03/1991 - INITIAL VERSION - BRAND MASTER   *
001500*                  FLATTENED FROM THE AD-OPS BRAND TABLE FOR    *
001600*                  THE BATCH TRAFFICKING RUN.                   *
001700* TRF4C3  ACNDSL  02/06/1996 - ADDED BRAND-FAMILY-FLAG SO THE   *
001800*                  BATCH NO LONGER GUESSES FAMILY-BRAND STATUS  *
001900*                  FROM THE BRAND NAME TEXT - REQ# AO-0441.     *
002000*================================================================*
002100 01  BRND-RECORD.
002200     05  BRND-CODE               PIC X(08).
002300*                                INTERNAL BRAND CODE - KEY
002400     05  BRND-NAME               PIC X(30).
002500*                                BRAND DISPLAY NAME
002600     05  BRND-FAMILY-FLAG        PIC X(01).
002700         88  BRND-IS-FAMILY-SAFE         VALUE "Y".
002800         88  BRND-IS-NOT-FAMILY-SAFE     VALUE "N".
002900     05  FILLER                  PIC X(01).
